000100      ******************************************************************
000200      * Author: A. PEREIRA
000300      * Installation: MERCADO CENTRAL S/A
000400      * Purpose: ADAPTADOR DO RELATORIO-TEXTO GENERICO DE PRECOS DE
000500      *          FORNECEDOR - NORMALIZA UM RELATORIO EM TEXTO LIVRE
000600      *          (CABECALHO + LINHAS DE DADOS) PARA O LAYOUT PADRAO
000700      *          INTERNO DO LISTINO
000800      * Alteracoes: 12/11/1996 - AP<CHG-0184>ROTINA INICIAL (CRIACAO DA
000900      *             ROTINA DE SEPARACAO DE CAMPOS POR SEQUENCIAS DE
001000      *             BRANCOS, MAIS TARDE EXTRAIDA PARA LSTP0131)
001100      *             03/03/1997 - MS<CHG-0199>SEPARACAO DE CAMPOS PASSA
001200      *             A SER FEITA PELA ROTINA COMPARTILHADA LSTP0131
001300      *             21/11/1997 - MS<CHG-0210>ARQUIVO DE ENTRADA VAZIO
001400      *             PASSA A SER ERRO FATAL (ANTES SIMPLESMENTE GERAVA
001500      *             ARQUIVO NORMALIZADO VAZIO)
001600      *             09/09/1998 - MS<CHG-0239>REVISAO GERAL PARA O ANO
001700      *             2000 - NENHUM CAMPO DE DATA NESTA ROTINA, SEM
001800      *             IMPACTO
001900      *             20/11/2001 - CL<CHG-0283>TESTE DE LINHA EM BRANCO NO
002000      *             ARQUIVO DE ENTRADA PASSA A SER FEITO POR COMPARACAO
002100      *             DIRETA COM SPACES
002200      *             05/03/2002 - CL<CHG-0286>VARREDURA DAS 10 COLUNAS DO
002300      *             MAPA PASSA A SER FEITA POR PERFORM DE PARAGRAFO COM
002400      *             O INCREMENTO DO INDICE DENTRO DO PROPRIO PARAGRAFO
002500      ******************************************************************
002600      *-----------------------------------------------------------------
002700      * IDENTIFICATION DIVISION.
002800      *-----------------------------------------------------------------
002900       IDENTIFICATION DIVISION.
003000       PROGRAM-ID.    LSTP0130.
003100       AUTHOR.        A. PEREIRA.
003200       INSTALLATION.  MERCADO CENTRAL S/A.
003300       DATE-WRITTEN.  12/11/1996.
003400       DATE-COMPILED.
003500       SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
003600      *-----------------------------------------------------------------
003700      * LINHAS EM BRANCO SAO DESPREZADAS. A PRIMEIRA LINHA NAO EM
003800      * BRANCO E O CABECALHO; AS DEMAIS SAO LINHAS DE DADOS, AMBAS
003900      * PARTIDAS EM CAMPOS PELA ROTINA LSTP0131 (SEQUENCIAS DE 2 OU
004000      * MAIS BRANCOS). MAPA GENERICO DE COLUNAS -> CAMPO INTERNO:
004100      *    CODICE                          -> CODICE
004200      *    CODICE FORNITORE                -> CODICE-FORNITORE
004300      *    DESCRIZIONE                     -> DESCRIZIONE
004400      *    UM                              -> UNITA-MISURA
004500      *    Q.TA / QUANTITA                 -> QTA-PER-UM
004600      *    PREZZO                          -> PREZZO-LISTINO
004700      *    SCONTO1 / SCONTO2 / SCONTO3     -> SCONTO-1/2/3
004800      *    EAN                             -> CODICE-EAN
004900      * SE O ARQUIVO DE ENTRADA NAO TIVER NENHUMA LINHA COM CONTEUDO,
005000      * O PROCESSAMENTO E ENCERRADO COM ERRO FATAL (VIDE P110).
005100      *-----------------------------------------------------------------
005200       ENVIRONMENT DIVISION.
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT FORNITORE-TEXT   ASSIGN TO FORNTXT
005600               ORGANIZATION IS LINE SEQUENTIAL
005700               FILE STATUS IS WS-FS-ENTRADA.
005800      *
005900           SELECT FORNITORE-TEXT-NORM ASSIGN TO FORNTXTN
006000               ORGANIZATION IS LINE SEQUENTIAL
006100               FILE STATUS IS WS-FS-SAIDA.
006200      *-----------------------------------------------------------------
006300       DATA DIVISION.
006400      *-----------------------------------------------------------------
006500       FILE SECTION.
006600      *
006700       FD  FORNITORE-TEXT
006800           LABEL RECORDS ARE STANDARD
006900           RECORD CONTAINS 200 CHARACTERS.
007000       01  FD-LINHA-TEXTO                    PIC X(200).
007100      *
007200       FD  FORNITORE-TEXT-NORM
007300           LABEL RECORDS ARE STANDARD
007400           RECORD CONTAINS 130 CHARACTERS.
007500       01  FD-REG-NORMALIZADO                PIC X(130).
007600      *-----------------------------------------------------------------
007700       WORKING-STORAGE SECTION.
007800      *
007900       77  WS-FS-ENTRADA                    PIC X(02) VALUE "00".
008000           88  WS-FS-ENTRADA-OK              VALUE "00".
008100           88  WS-FS-ENTRADA-FIM             VALUE "10".
008200      *
008300       77  WS-FS-SAIDA                      PIC X(02) VALUE "00".
008400           88  WS-FS-SAIDA-OK                 VALUE "00".
008500      *
008600       77  WS-QTD-LIDAS                     PIC 9(05) COMP VALUE ZERO.
008700       77  WS-QTD-GRAVADAS                  PIC 9(05) COMP VALUE ZERO.
008800       77  WS-QTD-LINHAS-UTEIS              PIC 9(05) COMP VALUE ZERO.
008900       77  WS-IND-COL                       PIC 9(02) COMP.
009000      *
009100       77  WS-FLAG-PRIMEIRA-LINHA           PIC X(01) VALUE "S".
009200           88  WS-E-CABECALHO                VALUE "S".
009300      *
009400      * AREA DE TRABALHO NO LAYOUT PADRAO - COPIBUQUE DA LOJA
009500       COPY LSTREG.
009600      *
009700       01  WS-REG-LISTINO-IMG REDEFINES REG-LISTINO.
009800           05  WS-RLI-POS                   PIC X(01)
009900                                             OCCURS 130 TIMES.
010000      *
010100      * AREA PASSADA PARA A ROTINA COMPARTILHADA DE SEPARACAO DE CAMPOS
010200       01  WS-TOKENIZA.
010300           05  WS-TOK-LINHA                 PIC X(200).
010400           05  WS-TOK-QTD                   PIC 9(02) COMP.
010500           05  WS-TOK-TAB.
010600               10  WS-TOKEN                 PIC X(20)
010700                                             OCCURS 10 TIMES.
010800      *
010900       01  WS-TOK-TAB-IMG REDEFINES WS-TOK-TAB PIC X(200).
011000      *
011100       77  WS-FLAG-PRIMEIRA-LINHA-IMG REDEFINES WS-FLAG-PRIMEIRA-LINHA
011200                                            PIC X(01).
011300      *
011400      * MAPA DE POSICAO DE COLUNA -> CAMPO INTERNO, MONTADO A PARTIR
011500      * DO CABECALHO LIDO (00 = COLUNA NAO UTILIZADA PELO LISTINO)
011600       01  WS-MAPA-COLUNAS.
011700           05  WS-MAPA-CAMPO OCCURS 10 TIMES PIC X(02) VALUE "00".
011800               88  WS-MAPA-E-CODICE              VALUE "01".
011900               88  WS-MAPA-E-COD-FORNITORE       VALUE "02".
012000               88  WS-MAPA-E-DESCRIZIONE         VALUE "03".
012100               88  WS-MAPA-E-UNITA-MISURA        VALUE "04".
012200               88  WS-MAPA-E-QTA-PER-UM          VALUE "05".
012300               88  WS-MAPA-E-PREZZO-LISTINO      VALUE "06".
012400               88  WS-MAPA-E-SCONTO-1            VALUE "07".
012500               88  WS-MAPA-E-SCONTO-2            VALUE "08".
012600               88  WS-MAPA-E-SCONTO-3            VALUE "09".
012700               88  WS-MAPA-E-CODICE-EAN          VALUE "10".
012800      *-----------------------------------------------------------------
012900      * PROCEDURE DIVISION.
013000      *-----------------------------------------------------------------
013100       PROCEDURE DIVISION.
013200      *
013300       P000-PRINCIPAL.
013400      *
013500           PERFORM P100-ABRE-ARQUIVOS     THRU P100-FIM.
013600           PERFORM P110-VERIFICA-VAZIO    THRU P110-FIM.
013700           PERFORM P200-PROCESSA-ARQUIVO  THRU P200-FIM.
013800           PERFORM P900-ENCERRA-ARQUIVOS  THRU P900-FIM.
013900      *
014000           STOP RUN.
014100      *
014200       P100-ABRE-ARQUIVOS.
014300      *
014400           OPEN INPUT  FORNITORE-TEXT.
014500           OPEN OUTPUT FORNITORE-TEXT-NORM.
014600      *
014700       P100-FIM.
014800      *
014900      * ----------------------------------------------------------------
015000      * REGRA DE ERRO FATAL: SE NAO HOUVER NENHUMA LINHA COM CONTEUDO
015100      * NO ARQUIVO, O JOB E ENCERRADO COM CODIGO DE RETORNO DE ERRO
015200      * ----------------------------------------------------------------
015300       P110-VERIFICA-VAZIO.
015400      *
015500           READ FORNITORE-TEXT INTO FD-LINHA-TEXTO
015600               AT END SET WS-FS-ENTRADA-FIM TO TRUE
015700           END-READ.
015800      *
015900           PERFORM P111-PROCURA-LINHA-UTIL
016000                   UNTIL WS-FS-ENTRADA-FIM
016100                      OR WS-QTD-LINHAS-UTEIS > ZERO.
016200      *
016300           IF WS-QTD-LINHAS-UTEIS EQUAL ZERO THEN
016400               DISPLAY "LSTP0130 - ARQUIVO DE FORNECEDOR-TEXTO VAZIO -"
016500               DISPLAY "LSTP0130 - PROCESSAMENTO ABORTADO"
016600               CLOSE FORNITORE-TEXT
016700               CLOSE FORNITORE-TEXT-NORM
016800               MOVE 16                      TO RETURN-CODE
016900               STOP RUN
017000           END-IF.
017100      *
017200           CLOSE FORNITORE-TEXT.
017300           OPEN INPUT FORNITORE-TEXT.
017400           MOVE SPACES                      TO WS-FS-ENTRADA.
017500      *
017600       P110-FIM.
017700      *
017800       P111-PROCURA-LINHA-UTIL.
017900      *
018000           IF FD-LINHA-TEXTO NOT = SPACES THEN
018100               ADD 1                        TO WS-QTD-LINHAS-UTEIS
018200           ELSE
018300               READ FORNITORE-TEXT INTO FD-LINHA-TEXTO
018400                   AT END SET WS-FS-ENTRADA-FIM TO TRUE
018500               END-READ
018600           END-IF.
018700      *
018800       P111-FIM.
018900      *
019000       P200-PROCESSA-ARQUIVO.
019100      *
019200           READ FORNITORE-TEXT INTO FD-LINHA-TEXTO
019300               AT END SET WS-FS-ENTRADA-FIM TO TRUE
019400           END-READ.
019500      *
019600           PERFORM P210-TRATA-LINHA
019700                   UNTIL WS-FS-ENTRADA-FIM.
019800      *
019900       P200-FIM.
020000      *
020100       P210-TRATA-LINHA.
020200      *
020300           IF FD-LINHA-TEXTO NOT = SPACES THEN
020400               MOVE FD-LINHA-TEXTO          TO WS-TOK-LINHA
020500               CALL "LSTP0131" USING WS-TOKENIZA
020600               END-CALL
020700               IF WS-E-CABECALHO THEN
020800                   PERFORM P300-MAPEIA-CABECALHO THRU P300-FIM
020900                   MOVE "N"                 TO WS-FLAG-PRIMEIRA-LINHA
021000               ELSE
021100                   ADD 1                    TO WS-QTD-LIDAS
021200                   PERFORM P400-MONTA-REGISTRO THRU P400-FIM
021300                   ADD 1                    TO WS-QTD-GRAVADAS
021400               END-IF
021500           END-IF.
021600      *
021700           READ FORNITORE-TEXT INTO FD-LINHA-TEXTO
021800               AT END SET WS-FS-ENTRADA-FIM TO TRUE
021900           END-READ.
022000      *
022100       P210-FIM.
022200      *
022300      * ----------------------------------------------------------------
022400      * RECONHECE OS NOMES DE COLUNA DO CABECALHO E GUARDA, PARA CADA
022500      * POSICAO DE COLUNA, QUAL CAMPO INTERNO ELA ALIMENTA
022600      * ----------------------------------------------------------------
022700       P300-MAPEIA-CABECALHO.
022800      *
022900           MOVE 1                           TO WS-IND-COL.
023000           PERFORM P310-MAPEIA-COLUNA
023100                   UNTIL WS-IND-COL > 10.
023200      *
023300       P300-FIM.
023400      *
023500       P310-MAPEIA-COLUNA.
023600      *
023700           EVALUATE TRUE
023800               WHEN WS-TOKEN(WS-IND-COL) EQUAL "CODICE"
023900                   MOVE "01"                TO WS-MAPA-CAMPO(WS-IND-COL)
024000               WHEN WS-TOKEN(WS-IND-COL) EQUAL "CODICE FORNITORE"
024100                   MOVE "02"                TO WS-MAPA-CAMPO(WS-IND-COL)
024200               WHEN WS-TOKEN(WS-IND-COL) EQUAL "DESCRIZIONE"
024300                   MOVE "03"                TO WS-MAPA-CAMPO(WS-IND-COL)
024400               WHEN WS-TOKEN(WS-IND-COL) EQUAL "UM"
024500                   MOVE "04"                TO WS-MAPA-CAMPO(WS-IND-COL)
024600               WHEN WS-TOKEN(WS-IND-COL) EQUAL "Q.TA"
024700               WHEN WS-TOKEN(WS-IND-COL) EQUAL "QUANTITA"
024800                   MOVE "05"                TO WS-MAPA-CAMPO(WS-IND-COL)
024900               WHEN WS-TOKEN(WS-IND-COL) EQUAL "PREZZO"
025000                   MOVE "06"                TO WS-MAPA-CAMPO(WS-IND-COL)
025100               WHEN WS-TOKEN(WS-IND-COL) EQUAL "SCONTO1"
025200                   MOVE "07"                TO WS-MAPA-CAMPO(WS-IND-COL)
025300               WHEN WS-TOKEN(WS-IND-COL) EQUAL "SCONTO2"
025400                   MOVE "08"                TO WS-MAPA-CAMPO(WS-IND-COL)
025500               WHEN WS-TOKEN(WS-IND-COL) EQUAL "SCONTO3"
025600                   MOVE "09"                TO WS-MAPA-CAMPO(WS-IND-COL)
025700               WHEN WS-TOKEN(WS-IND-COL) EQUAL "EAN"
025800                   MOVE "10"                TO WS-MAPA-CAMPO(WS-IND-COL)
025900               WHEN OTHER
026000                   MOVE "00"                TO WS-MAPA-CAMPO(WS-IND-COL)
026100           END-EVALUATE.
026200      *
026300           ADD 1                            TO WS-IND-COL.
026400      *
026500       P310-FIM.
026600      *
026700      * ----------------------------------------------------------------
026800      * MONTA O REGISTRO PADRAO A PARTIR DOS CAMPOS DA LINHA DE DADOS,
026900      * SEGUNDO O MAPA DE COLUNAS DO CABECALHO
027000      * ----------------------------------------------------------------
027100       P400-MONTA-REGISTRO.
027200      *
027300           MOVE SPACES                      TO REG-LISTINO.
027400           MOVE 1                           TO WS-IND-COL.
027500      *
027600           PERFORM P410-COPIA-COLUNA
027700                   UNTIL WS-IND-COL > 10.
027800      *
027900           MOVE REG-LISTINO                 TO FD-REG-NORMALIZADO.
028000           WRITE FD-REG-NORMALIZADO.
028100      *
028200       P400-FIM.
028300      *
028400       P410-COPIA-COLUNA.
028500      *
028600           EVALUATE TRUE
028700               WHEN WS-MAPA-E-CODICE(WS-IND-COL)
028800                   MOVE WS-TOKEN(WS-IND-COL) TO CODICE
028900               WHEN WS-MAPA-E-COD-FORNITORE(WS-IND-COL)
029000                   MOVE WS-TOKEN(WS-IND-COL) TO CODICE-FORNITORE
029100               WHEN WS-MAPA-E-DESCRIZIONE(WS-IND-COL)
029200                   MOVE WS-TOKEN(WS-IND-COL) TO DESCRIZIONE
029300               WHEN WS-MAPA-E-UNITA-MISURA(WS-IND-COL)
029400                   MOVE WS-TOKEN(WS-IND-COL) TO UNITA-MISURA
029500               WHEN WS-MAPA-E-QTA-PER-UM(WS-IND-COL)
029600                   MOVE WS-TOKEN(WS-IND-COL) TO QTA-PER-UM
029700               WHEN WS-MAPA-E-PREZZO-LISTINO(WS-IND-COL)
029800                   MOVE WS-TOKEN(WS-IND-COL) TO PREZZO-LISTINO
029900               WHEN WS-MAPA-E-SCONTO-1(WS-IND-COL)
030000                   MOVE WS-TOKEN(WS-IND-COL) TO SCONTO-1
030100               WHEN WS-MAPA-E-SCONTO-2(WS-IND-COL)
030200                   MOVE WS-TOKEN(WS-IND-COL) TO SCONTO-2
030300               WHEN WS-MAPA-E-SCONTO-3(WS-IND-COL)
030400                   MOVE WS-TOKEN(WS-IND-COL) TO SCONTO-3
030500               WHEN WS-MAPA-E-CODICE-EAN(WS-IND-COL)
030600                   MOVE WS-TOKEN(WS-IND-COL) TO CODICE-EAN
030700               WHEN OTHER
030800                   CONTINUE
030900           END-EVALUATE.
031000      *
031100           ADD 1                            TO WS-IND-COL.
031200      *
031300       P410-FIM.
031400      *
031500       P900-ENCERRA-ARQUIVOS.
031600      *
031700           CLOSE FORNITORE-TEXT.
031800           CLOSE FORNITORE-TEXT-NORM.
031900      *
032000       P900-FIM.
032100      *
032200       END PROGRAM LSTP0130.
