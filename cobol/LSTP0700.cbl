000100      ******************************************************************
000200      * Author: A. PEREIRA
000300      * Installation: MERCADO CENTRAL S/A
000400      * Purpose: GERACAO DO EXTRATO DE OFERTAS PROMOCIONAIS A PARTIR DO
000500      *          LISTINO ATUALIZADO (OFFER-GENERATION)
000600      * Alteracoes: 20/09/1993 - AP<CHG-0134>ROTINA INICIAL, CHAMADA
000700      *             PELO JOB BATCH DO LISTINO (LSTP0000)
000800      *             05/06/1995 - AP<CHG-0173>CONVERSAO DO PRECO DE
000900      *             LISTA PASSA A SER FEITA PELA ROTINA LSTP0910
001000      *             09/09/1998 - MS<CHG-0237>REVISAO GERAL PARA O ANO
001100      *             2000 - NENHUM CAMPO DE DATA NESTA ROTINA, SEM
001200      *             IMPACTO
001300      *             14/05/2001 - CL<CHG-0272>QUANDO O PRECO DE LISTA
001400      *             NAO FOR NUMERICO, GRAVA A OFERTA EM BRANCO EM VEZ
001500      *             DE REJEITAR A LINHA
001600      *             20/11/2001 - CL<CHG-0278>RETIRADO O MNEMONICO C01 DO
001700      *             JOB (ESTA ROTINA GRAVA O ARQUIVO OFERTAS, MAS NAO
001800      *             IMPRIME RELATORIO)
001900      ******************************************************************
002000      *-----------------------------------------------------------------
002100      * IDENTIFICATION DIVISION.
002200      *-----------------------------------------------------------------
002300       IDENTIFICATION DIVISION.
002400       PROGRAM-ID.    LSTP0700.
002500       AUTHOR.        A. PEREIRA.
002600       INSTALLATION.  MERCADO CENTRAL S/A.
002700       DATE-WRITTEN.  20/09/1993.
002800       DATE-COMPILED.
002900       SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
003000      *-----------------------------------------------------------------
003100      * PARA CADA LINHA DO LISTINO-AGGIORNATO, CALCULA O PRECO
003200      * PROMOCIONAL APLICANDO O PERCENTUAL FIXO DE DESCONTO DE OFERTA
003300      * (10%) SOBRE O PREZZO-LISTINO, ARREDONDADO PARA CIMA A PARTIR DO
003400      * QUINTO DIGITO DECIMAL. QUANDO O PREZZO-LISTINO ESTIVER EM
003500      * BRANCO OU NAO FOR NUMERICO, A LINHA E GRAVADA COM OFR-SCONTO-
003600      * OFFERTA E OFR-PREZZO-PROMO EM BRANCO.
003700      *-----------------------------------------------------------------
003800       ENVIRONMENT DIVISION.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT LISTINO-AGGIORNATO ASSIGN TO LISTATU
004200               ORGANIZATION IS LINE SEQUENTIAL
004300               FILE STATUS IS WS-FS-ATUAL.
004400      *
004500           SELECT OFFERTE         ASSIGN TO OFERTAS
004600               ORGANIZATION IS LINE SEQUENTIAL
004700               FILE STATUS IS WS-FS-OFERTA.
004800      *-----------------------------------------------------------------
004900       DATA DIVISION.
005000      *-----------------------------------------------------------------
005100       FILE SECTION.
005200      *
005300       FD  LISTINO-AGGIORNATO
005400           LABEL RECORDS ARE STANDARD
005500           RECORD CONTAINS 130 CHARACTERS.
005600       01  FD-REG-ATUALIZADO                PIC X(130).
005700      *
005800       FD  OFFERTE
005900           LABEL RECORDS ARE STANDARD
006000           RECORD CONTAINS 100 CHARACTERS.
006100       01  FD-REG-OFERTA                    PIC X(100).
006200      *-----------------------------------------------------------------
006300       WORKING-STORAGE SECTION.
006400      *
006500       77  WS-FS-ATUAL                      PIC X(02) VALUE "00".
006600           88  WS-FS-ATUAL-OK                VALUE "00".
006700           88  WS-FS-ATUAL-FIM               VALUE "10".
006800      *
006900       77  WS-FS-OFERTA                     PIC X(02) VALUE "00".
007000           88  WS-FS-OFERTA-OK               VALUE "00".
007100      *
007200       77  WS-QTD-LIDAS                     PIC 9(05) COMP VALUE ZERO.
007300       77  WS-QTD-GRAVADAS                  PIC 9(05) COMP VALUE ZERO.
007400      *
007500      * AREA DE TRABALHO NO LAYOUT PADRAO - COPIBUQUE DA LOJA
007600       COPY LSTREG.
007700      *
007800       01  WS-REG-LISTINO-IMG REDEFINES REG-LISTINO.
007900           05  WS-RLI-POS                   PIC X(01)
008000                                             OCCURS 130 TIMES.
008100      *
008200      * AREA DE TRABALHO DA OFERTA - COPIBUQUE DA LOJA
008300       COPY LSTOFR.
008400      *
008500       01  WS-REG-OFERTA-IMG REDEFINES REG-OFERTA.
008600           05  WS-ROF-POS                   PIC X(01)
008700                                             OCCURS 100 TIMES.
008800      *
008900       01  WS-PARM-PRECO.
009000           05  WS-PARM-VALOR-CAR            PIC X(11).
009100           05  WS-PARM-VALOR-NUM            PIC S9(7)V99.
009200           05  WS-PARM-RETORNO              PIC 9(01).
009300               88  WS-PARM-OK                VALUE 0.
009400               88  WS-PARM-EM-BRANCO         VALUE 1.
009500               88  WS-PARM-INVALIDO          VALUE 2.
009600      *
009700       77  WS-PERC-DESCONTO-OFERTA          PIC 9V99 VALUE 0.10.
009800      *
009900       01  WS-PRECO-LISTA-NUM               PIC S9(7)V99 VALUE ZERO.
010000       01  WS-PRECO-LISTA-NUM-RED REDEFINES WS-PRECO-LISTA-NUM.
010100           05  WS-PL-SINAL                  PIC X(01).
010200           05  WS-PL-DIGITOS                PIC 9(08).
010300      *
010400       77  WS-DESCONTO-OFERTA-NUM           PIC S9(3)V99 VALUE ZERO.
010500       01  WS-DESCONTO-OFERTA-CAR.
010600           05  WS-DESC-SINAL                PIC X(01) VALUE SPACE.
010700           05  WS-DESC-INTEIRO              PIC 9(03).
010800           05  WS-DESC-VIRGULA              PIC X(01) VALUE ",".
010900           05  WS-DESC-DECIMAL              PIC 9(02).
011000      *
011100       77  WS-PRECO-PROMO-NUM               PIC S9(7)V99 VALUE ZERO.
011200       01  WS-PRECO-PROMO-CAR.
011300           05  WS-PROMO-SINAL                PIC X(01) VALUE SPACE.
011400           05  WS-PROMO-INTEIRO              PIC 9(07).
011500           05  WS-PROMO-VIRGULA              PIC X(01) VALUE ",".
011600           05  WS-PROMO-DECIMAL              PIC 9(02).
011700      *-----------------------------------------------------------------
011800      * PROCEDURE DIVISION.
011900      *-----------------------------------------------------------------
012000       PROCEDURE DIVISION.
012100      *
012200       P000-PRINCIPAL.
012300      *
012400           PERFORM P100-ABRE-ARQUIVOS     THRU P100-FIM.
012500           PERFORM P200-PROCESSA-LISTINO  THRU P200-FIM.
012600           PERFORM P900-ENCERRA-ARQUIVOS  THRU P900-FIM.
012700      *
012800           STOP RUN.
012900      *
013000       P100-ABRE-ARQUIVOS.
013100      *
013200           OPEN INPUT  LISTINO-AGGIORNATO.
013300           OPEN OUTPUT OFFERTE.
013400      *
013500       P100-FIM.
013600      *
013700       P200-PROCESSA-LISTINO.
013800      *
013900           READ LISTINO-AGGIORNATO INTO FD-REG-ATUALIZADO
014000               AT END SET WS-FS-ATUAL-FIM TO TRUE
014100           END-READ.
014200      *
014300           PERFORM P210-TRATA-LINHA
014400                   UNTIL WS-FS-ATUAL-FIM.
014500      *
014600       P200-FIM.
014700      *
014800       P210-TRATA-LINHA.
014900      *
015000           ADD 1                            TO WS-QTD-LIDAS.
015100           MOVE FD-REG-ATUALIZADO           TO REG-LISTINO.
015200           PERFORM P300-GERA-OFERTA        THRU P300-FIM.
015300      *
015400           READ LISTINO-AGGIORNATO INTO FD-REG-ATUALIZADO
015500               AT END SET WS-FS-ATUAL-FIM TO TRUE
015600           END-READ.
015700      *
015800       P210-FIM.
015900      *
016000      * ----------------------------------------------------------------
016100      * CALCULO DO PRECO PROMOCIONAL: SCONTO-OFFERTA = 10% DO PRECO DE
016200      * LISTA; PREZZO-PROMO = PREZZO-LISTINO - SCONTO-OFFERTA,
016300      * ARREDONDADO (COMPUTE ROUNDED). QUANDO O PRECO DE LISTA NAO FOR
016400      * NUMERICO OU ESTIVER EM BRANCO, A OFERTA SAI EM BRANCO.
016500      * ----------------------------------------------------------------
016600       P300-GERA-OFERTA.
016700      *
016800           MOVE SPACES                      TO REG-OFERTA.
016900           MOVE CODICE                      TO OFR-CODICE.
017000           MOVE DESCRIZIONE                 TO OFR-DESCRIZIONE.
017100           MOVE PREZZO-LISTINO              TO OFR-PREZZO-LISTINO.
017200      *
017300           MOVE PREZZO-LISTINO              TO WS-PARM-VALOR-CAR.
017400           CALL "LSTP0910" USING WS-PARM-PRECO
017500           END-CALL.
017600      *
017700           IF WS-PARM-OK THEN
017800               MOVE WS-PARM-VALOR-NUM       TO WS-PRECO-LISTA-NUM
017900               PERFORM P310-CALCULA-DESCONTO THRU P310-FIM
018000               PERFORM P320-MONTA-OFERTA     THRU P320-FIM
018100               ADD 1                        TO WS-QTD-GRAVADAS
018200           END-IF.
018300      *
018400           MOVE REG-OFERTA                  TO FD-REG-OFERTA.
018500           WRITE FD-REG-OFERTA.
018600      *
018700       P300-FIM.
018800      *
018900       P310-CALCULA-DESCONTO.
019000      *
019100           COMPUTE WS-DESCONTO-OFERTA-NUM ROUNDED =
019200                   WS-PRECO-LISTA-NUM * WS-PERC-DESCONTO-OFERTA.
019300      *
019400           COMPUTE WS-PRECO-PROMO-NUM ROUNDED =
019500                   WS-PRECO-LISTA-NUM - WS-DESCONTO-OFERTA-NUM.
019600      *
019700       P310-FIM.
019800      *
019900       P320-MONTA-OFERTA.
020000      *
020100           MOVE " "                         TO WS-DESC-SINAL.
020200           MOVE WS-DESCONTO-OFERTA-NUM       TO WS-DESC-INTEIRO.
020300           COMPUTE WS-DESC-DECIMAL =
020400                   (WS-DESCONTO-OFERTA-NUM - WS-DESC-INTEIRO) * 100.
020500           MOVE WS-DESCONTO-OFERTA-CAR       TO OFR-SCONTO-OFFERTA.
020600      *
020700           MOVE " "                         TO WS-PROMO-SINAL.
020800           MOVE WS-PRECO-PROMO-NUM           TO WS-PROMO-INTEIRO.
020900           COMPUTE WS-PROMO-DECIMAL =
021000                   (WS-PRECO-PROMO-NUM - WS-PROMO-INTEIRO) * 100.
021100           MOVE WS-PRECO-PROMO-CAR           TO OFR-PREZZO-PROMO.
021200      *
021300       P320-FIM.
021400      *
021500       P900-ENCERRA-ARQUIVOS.
021600      *
021700           CLOSE LISTINO-AGGIORNATO.
021800           CLOSE OFFERTE.
021900      *
022000       P900-FIM.
022100      *
022200       END PROGRAM LSTP0700.
