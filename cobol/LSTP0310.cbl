000100      ******************************************************************
000200      * Author: A. PEREIRA
000300      * Installation: MERCADO CENTRAL S/A
000400      * Purpose: LOCALIZA, NA TABELA DO LISTINO MESTRE EM MEMORIA, A
000500      *          LINHA QUE CASA COM UM REGISTRO NORMALIZADO DE
000600      *          FORNECEDOR (CODICE, DEPOIS CODICE-FORNITORE, DEPOIS
000700      *          CODICE-EAN) E CLASSIFICA O REGISTRO EM ATUALIZACAO
000800      *          OU INCLUSAO
000900      * Alteracoes: 20/03/1993 - AP<CHG-0124>ROTINA INICIAL, CHAMADA
001000      *             PELO MOTOR DE ATUALIZACAO DO LISTINO (LSTP0300)
001100      *             11/10/1995 - AP<CHG-0177>REGRA DE DESEMPATE: EM
001200      *             CASO DE MAIS DE UMA LINHA CASANDO PELA MESMA
001300      *             CHAVE, PREVALECE A PRIMEIRA (MENOR POSICAO)
001400      *             09/09/1998 - MS<CHG-0234>REVISAO GERAL PARA O ANO
001500      *             2000 - NENHUM CAMPO DE DATA NESTA ROTINA, SEM
001600      *             IMPACTO
001700      *             02/06/2000 - CL<CHG-0255>CODICE-EAN PASSA A SER
001800      *             CONSULTADO COMO TERCEIRA CHAVE DE CASAMENTO
001900      *             20/11/2001 - CL<CHG-0277>TESTE DE CHAVE EM BRANCO NO
002000      *             REGISTRO DO FORNECEDOR PASSA A SER FEITO POR
002100      *             COMPARACAO DIRETA COM SPACES
002200      *             05/03/2002 - CL<CHG-0289>BUSCA NA TABELA DO MESTRE
002300      *             PASSA A SER FEITA POR PERFORM DE PARAGRAFO COM O
002400      *             INCREMENTO DO INDICE DENTRO DO PROPRIO PARAGRAFO;
002500      *             RETIRADOS OS INDEXED BY NAO UTILIZADOS DA TABELA
002600      ******************************************************************
002700      *-----------------------------------------------------------------
002800      * IDENTIFICATION DIVISION.
002900      *-----------------------------------------------------------------
003000       IDENTIFICATION DIVISION.
003100       PROGRAM-ID.    LSTP0310.
003200       AUTHOR.        A. PEREIRA.
003300       INSTALLATION.  MERCADO CENTRAL S/A.
003400       DATE-WRITTEN.  20/03/1993.
003500       DATE-COMPILED.
003600       SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
003700      *-----------------------------------------------------------------
003800      * A CHAVE E TESTADA NA ORDEM CODICE, CODICE-FORNITORE, CODICE-EAN.
003900      * UMA CHAVE EM BRANCO NO REGISTRO DO FORNECEDOR E IGNORADA. A
004000      * PRIMEIRA CHAVE QUE PRODUZIR CASAMENTO DECIDE O RESULTADO; AS
004100      * CHAVES SEGUINTES NAO SAO MAIS CONSULTADAS.
004200      *-----------------------------------------------------------------
004300       DATA DIVISION.
004400      *-----------------------------------------------------------------
004500       WORKING-STORAGE SECTION.
004600      *
004700       77  WS-IND                           PIC 9(05) COMP.
004800      *
004900       77  WS-FLAG-ACHOU                    PIC X(01) VALUE SPACES.
005000           88  FLAG-JA-ACHOU                VALUE "S".
005100      *-----------------------------------------------------------------
005200       LINKAGE SECTION.
005300      *-----------------------------------------------------------------
005400       01  LK-QTD-LINHAS                    PIC 9(05) COMP.
005500      *
005600       01  LK-TABELA-LISTINO.
005700           05  LK-LINHA OCCURS 5000 TIMES.
005800               10  LK-TAB-CODICE            PIC X(15).
005900               10  LK-TAB-CODICE-FORNITORE  PIC X(15).
006000               10  LK-TAB-CODICE-EAN        PIC X(13).
006100               10  LK-TAB-DESCRIZIONE       PIC X(40).
006200               10  LK-TAB-UNITA-MISURA      PIC X(05).
006300               10  LK-TAB-QTA-PER-UM        PIC X(05).
006400               10  LK-TAB-PREZZO-LISTINO    PIC X(11).
006500               10  LK-TAB-SCONTO-1          PIC X(07).
006600               10  LK-TAB-SCONTO-2          PIC X(07).
006700               10  LK-TAB-SCONTO-3          PIC X(07).
006800               10  FILLER                   PIC X(05).
006900      *
007000       01  LK-TABELA-LISTINO-IMG REDEFINES LK-TABELA-LISTINO.
007100           05  LK-LINHA-CAR OCCURS 5000 TIMES
007200                                            PIC X(130).
007300      *
007400       01  LK-REG-FORNECEDOR.
007500           05  LK-SUP-CODICE                PIC X(15).
007600           05  LK-SUP-CODICE-FORNITORE      PIC X(15).
007700           05  LK-SUP-CODICE-EAN            PIC X(13).
007800      *
007900       01  LK-REG-FORNECEDOR-IMG REDEFINES LK-REG-FORNECEDOR.
008000           05  LK-FOR-POS                   PIC X(01)
008100                                             OCCURS 43 TIMES.
008200      *
008300       01  LK-RESULTADO.
008400           05  LK-IND-ENCONTRADO            PIC 9(05) COMP VALUE ZERO.
008500           05  LK-TIPO-REGISTRO             PIC X(01).
008600               88  LK-ATUALIZA              VALUE "A".
008700               88  LK-INSERE                VALUE "I".
008800           05  LK-TIPO-REGISTRO-IMG REDEFINES LK-TIPO-REGISTRO
008900                                            PIC X(01).
009000      *-----------------------------------------------------------------
009100      * PROCEDURE DIVISION.
009200      *-----------------------------------------------------------------
009300       PROCEDURE DIVISION USING LK-QTD-LINHAS LK-TABELA-LISTINO
009400                                LK-REG-FORNECEDOR LK-RESULTADO.
009500      *
009600       P000-PRINCIPAL.
009700      *
009800           MOVE ZERO                        TO LK-IND-ENCONTRADO.
009900           MOVE SPACES                      TO WS-FLAG-ACHOU.
010000      *
010100           IF LK-SUP-CODICE NOT = SPACES THEN
010200               PERFORM P200-PROCURA-CODICE  THRU P200-FIM
010300           END-IF.
010400      *
010500           IF NOT FLAG-JA-ACHOU
010600              AND LK-SUP-CODICE-FORNITORE NOT = SPACES
010700                                            THEN
010800               PERFORM P210-PROCURA-COD-FORN THRU P210-FIM
010900           END-IF.
011000      *
011100           IF NOT FLAG-JA-ACHOU
011200              AND LK-SUP-CODICE-EAN NOT = SPACES THEN
011300               PERFORM P220-PROCURA-EAN     THRU P220-FIM
011400           END-IF.
011500      *
011600           IF FLAG-JA-ACHOU THEN
011700               SET LK-ATUALIZA              TO TRUE
011800           ELSE
011900               SET LK-INSERE                TO TRUE
012000           END-IF.
012100      *
012200           GOBACK.
012300      *
012400       P200-PROCURA-CODICE.
012500      *
012600           MOVE 1                           TO WS-IND.
012700           PERFORM P201-TESTA-CODICE
012800                   UNTIL WS-IND > LK-QTD-LINHAS
012900                      OR FLAG-JA-ACHOU.
013000      *
013100       P200-FIM.
013200      *
013300       P201-TESTA-CODICE.
013400      *
013500           IF LK-TAB-CODICE(WS-IND) EQUAL LK-SUP-CODICE THEN
013600               MOVE WS-IND                  TO LK-IND-ENCONTRADO
013700               SET FLAG-JA-ACHOU            TO TRUE
013800           END-IF.
013900      *
014000           ADD 1                            TO WS-IND.
014100      *
014200       P201-FIM.
014300      *
014400       P210-PROCURA-COD-FORN.
014500      *
014600           MOVE 1                           TO WS-IND.
014700           PERFORM P211-TESTA-COD-FORN
014800                   UNTIL WS-IND > LK-QTD-LINHAS
014900                      OR FLAG-JA-ACHOU.
015000      *
015100       P210-FIM.
015200      *
015300       P211-TESTA-COD-FORN.
015400      *
015500           IF LK-TAB-CODICE-FORNITORE(WS-IND)
015600                            EQUAL LK-SUP-CODICE-FORNITORE THEN
015700               MOVE WS-IND                  TO LK-IND-ENCONTRADO
015800               SET FLAG-JA-ACHOU            TO TRUE
015900           END-IF.
016000      *
016100           ADD 1                            TO WS-IND.
016200      *
016300       P211-FIM.
016400      *
016500       P220-PROCURA-EAN.
016600      *
016700           MOVE 1                           TO WS-IND.
016800           PERFORM P221-TESTA-EAN
016900                   UNTIL WS-IND > LK-QTD-LINHAS
017000                      OR FLAG-JA-ACHOU.
017100      *
017200       P220-FIM.
017300      *
017400       P221-TESTA-EAN.
017500      *
017600           IF LK-TAB-CODICE-EAN(WS-IND) EQUAL LK-SUP-CODICE-EAN THEN
017700               MOVE WS-IND                  TO LK-IND-ENCONTRADO
017800               SET FLAG-JA-ACHOU            TO TRUE
017900           END-IF.
018000      *
018100           ADD 1                            TO WS-IND.
018200      *
018300       P221-FIM.
018400      *
018500       END PROGRAM LSTP0310.
