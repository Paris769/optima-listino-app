000100      ******************************************************************
000200      * Author: A. PEREIRA
000300      * Installation: MERCADO CENTRAL S/A
000400      * Purpose: ROTINA UTILITARIA COMPARTILHADA PELOS ADAPTADORES DE
000500      *          FORNECEDOR - PARTE UMA LINHA DE TEXTO EM ATE 10
000600      *          CAMPOS, USANDO SEQUENCIAS DE 2 OU MAIS BRANCOS COMO
000700      *          SEPARADOR (UM UNICO BRANCO EMBUTIDO, COMO EM "CODICE
000800      *          FORNITORE", PERMANECE DENTRO DO MESMO CAMPO)
000900      * Alteracoes: 12/11/1996 - AP<CHG-0184>ROTINA INICIAL, CHAMADA
001000      *             PELO ADAPTADOR DE RELATORIO-TEXTO (LSTP0130)
001100      *             03/03/1997 - MS<CHG-0196>PASSA A SER REUTILIZADA
001200      *             TAMBEM PELOS ADAPTADORES ESSEBIDUE E XYZ (LSTP0110
001300      *             E LSTP0120), QUE USAM O MESMO FORMATO DE COLUNAS
001400      *             POR NOME
001500      *             09/09/1998 - MS<CHG-0236>REVISAO GERAL PARA O ANO
001600      *             2000 - NENHUM CAMPO DE DATA NESTA ROTINA, SEM
001700      *             IMPACTO
001800      *             20/11/2001 - CL<CHG-0280>SEPARACAO DE CAMPOS PASSA A
001900      *             SER FEITA POR VARREDURA DA LINHA COMPACTADA, SEM
002000      *             UNSTRING
002100      *             05/03/2002 - CL<CHG-0287>VARREDURA DA LINHA PASSA A
002200      *             SER FEITA POR PERFORM DE PARAGRAFO COM O INCREMENTO
002300      *             DA POSICAO DENTRO DO PROPRIO PARAGRAFO
002400      ******************************************************************
002500      *-----------------------------------------------------------------
002600      * IDENTIFICATION DIVISION.
002700      *-----------------------------------------------------------------
002800       IDENTIFICATION DIVISION.
002900       PROGRAM-ID.    LSTP0131.
003000       AUTHOR.        A. PEREIRA.
003100       INSTALLATION.  MERCADO CENTRAL S/A.
003200       DATE-WRITTEN.  12/11/1996.
003300       DATE-COMPILED.
003400       SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
003500      *-----------------------------------------------------------------
003600      * RECEBE UMA LINHA DE ATE 200 POSICOES E DEVOLVE OS CAMPOS NELA
003700      * CONTIDOS (NO MAXIMO 10), JA SEM BRANCOS DE BORDA. CAMPOS ALEM
003800      * DO DECIMO SAO DESCARTADOS; QUANDO A LINHA TEM MENOS DE 10
003900      * CAMPOS, OS CAMPOS RESTANTES DA TABELA FICAM EM BRANCO.
004000      *-----------------------------------------------------------------
004100       DATA DIVISION.
004200      *-----------------------------------------------------------------
004300       WORKING-STORAGE SECTION.
004400      *
004500       77  WS-MARCADOR                      PIC X(01) VALUE LOW-VALUE.
004600      *
004700       01  WS-COMPACTADA                    PIC X(200) VALUE SPACES.
004800       01  WS-COMPACTADA-TAB REDEFINES WS-COMPACTADA.
004900           05  WS-COMP-POS                  PIC X(01)
005000                                             OCCURS 200 TIMES.
005100      *
005200       77  WS-POS-ORIG                      PIC 9(03) COMP.
005300       77  WS-POS-DEST                      PIC 9(03) COMP VALUE ZERO.
005400       77  WS-TAM-LINHA                     PIC 9(03) COMP VALUE 200.
005500       77  WS-TOK-INICIO                    PIC 9(03) COMP VALUE 1.
005600       77  WS-TOK-POS                       PIC 9(03) COMP.
005700      *-----------------------------------------------------------------
005800       LINKAGE SECTION.
005900      *-----------------------------------------------------------------
006000       01  LKS-TOKENIZA.
006100           05  LKS-LINHA                    PIC X(200).
006200           05  LKS-QTD-TOKENS               PIC 9(02) COMP VALUE ZERO.
006300           05  LKS-TOKEN-TAB.
006400               10  LKS-TOKEN                PIC X(20)
006500                                             OCCURS 10 TIMES.
006600      *
006700       01  LKS-TOKEN-TAB-IMG REDEFINES LKS-TOKEN-TAB PIC X(200).
006800      *
006900       01  LKS-LINHA-TAB REDEFINES LKS-LINHA.
007000           05  LKS-LIN-POS                  PIC X(01)
007100                                             OCCURS 200 TIMES.
007200      *-----------------------------------------------------------------
007300      * PROCEDURE DIVISION.
007400      *-----------------------------------------------------------------
007500       PROCEDURE DIVISION USING LKS-TOKENIZA.
007600      *
007700       P000-PRINCIPAL.
007800      *
007900           PERFORM P100-INICIALIZA      THRU P100-FIM.
008000           PERFORM P200-COMPACTA-LINHA  THRU P200-FIM.
008100           PERFORM P300-PARTE-TOKENS    THRU P300-FIM.
008200      *
008300           GOBACK.
008400      *
008500       P100-INICIALIZA.
008600      *
008700           MOVE SPACES                      TO WS-COMPACTADA.
008800           MOVE SPACES                      TO LKS-TOKEN-TAB.
008900           MOVE ZERO                        TO LKS-QTD-TOKENS.
009000           MOVE ZERO                        TO WS-POS-DEST.
009100           MOVE 1                           TO WS-POS-ORIG.
009200      *
009300       P100-FIM.
009400      *
009500      * ----------------------------------------------------------------
009600      * COMPACTA A LINHA: CADA SEQUENCIA DE 2 OU MAIS BRANCOS VIRA UM
009700      * UNICO MARCADOR; UM BRANCO ISOLADO PERMANECE COMO DADO.
009800      * ----------------------------------------------------------------
009900       P200-COMPACTA-LINHA.
010000      *
010100           PERFORM P210-AVALIA-POSICAO
010200                   UNTIL WS-POS-ORIG > WS-TAM-LINHA.
010300      *
010400       P200-FIM.
010500      *
010600       P210-AVALIA-POSICAO.
010700      *
010800           IF WS-POS-ORIG < WS-TAM-LINHA
010900              AND LKS-LIN-POS(WS-POS-ORIG) EQUAL SPACE
011000              AND LKS-LIN-POS(WS-POS-ORIG + 1) EQUAL SPACE THEN
011100               ADD 1                        TO WS-POS-DEST
011200               MOVE WS-MARCADOR             TO WS-COMP-POS(WS-POS-DEST)
011300               PERFORM P220-PULA-ESPACOS    THRU P220-FIM
011400           ELSE
011500               ADD 1                        TO WS-POS-DEST
011600               MOVE LKS-LIN-POS(WS-POS-ORIG)
011700                                    TO WS-COMP-POS(WS-POS-DEST)
011800               ADD 1                        TO WS-POS-ORIG
011900           END-IF.
012000      *
012100       P210-FIM.
012200      *
012300       P220-PULA-ESPACOS.
012400      *
012500           PERFORM P221-AVANCA-POSICAO
012600                   UNTIL WS-POS-ORIG > WS-TAM-LINHA
012700                      OR LKS-LIN-POS(WS-POS-ORIG) NOT EQUAL SPACE.
012800      *
012900       P220-FIM.
013000      *
013100       P221-AVANCA-POSICAO.
013200      *
013300           ADD 1                            TO WS-POS-ORIG.
013400      *
013500       P221-FIM.
013600      *
013700      * ----------------------------------------------------------------
013800      * SEPARA OS CAMPOS COMPACTADOS PELO MARCADOR (NO MAXIMO 10),
013900      * VARRENDO A LINHA COMPACTADA POSICAO A POSICAO E EXTRAINDO CADA
014000      * CAMPO POR REFERENCE MODIFICATION QUANDO O MARCADOR E ENCONTRADO
014100      * ----------------------------------------------------------------
014200       P300-PARTE-TOKENS.
014300      *
014400           MOVE 1                           TO WS-TOK-INICIO.
014500           MOVE 1                           TO WS-TOK-POS.
014600      *
014700           PERFORM P310-AVALIA-MARCADOR
014800                   UNTIL WS-TOK-POS > WS-POS-DEST.
014900      *
015000           PERFORM P320-FECHA-TOKEN.
015100      *
015200       P300-FIM.
015300      *
015400       P310-AVALIA-MARCADOR.
015500      *
015600           IF WS-COMP-POS(WS-TOK-POS) EQUAL WS-MARCADOR THEN
015700               PERFORM P320-FECHA-TOKEN
015800               MOVE WS-TOK-POS              TO WS-TOK-INICIO
015900               ADD 1                        TO WS-TOK-INICIO
016000           END-IF.
016100      *
016200           ADD 1                            TO WS-TOK-POS.
016300      *
016400       P310-FIM.
016500      *
016600       P320-FECHA-TOKEN.
016700      *
016800           IF LKS-QTD-TOKENS < 10 THEN
016900               ADD 1                        TO LKS-QTD-TOKENS
017000               IF WS-TOK-POS > WS-TOK-INICIO THEN
017100                   MOVE WS-COMPACTADA(WS-TOK-INICIO :
017200                                      WS-TOK-POS - WS-TOK-INICIO)
017300                                        TO LKS-TOKEN(LKS-QTD-TOKENS)
017400               ELSE
017500                   MOVE SPACES              TO LKS-TOKEN(LKS-QTD-TOKENS)
017600               END-IF
017700           END-IF.
017800      *
017900       P320-FIM.
018000      *
018100       END PROGRAM LSTP0131.
