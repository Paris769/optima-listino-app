000100      ******************************************************************
000200      * Author: A. PEREIRA
000300      * Date: 15/01/1992
000400      * Purpose: LAYOUT PADRAO DE PRODUTO DE LISTINO (MESTRE E
000500      *          REGISTRO NORMALIZADO DE FORNECEDOR)
000600      * Alteracoes: 15/01/1992 - AP<CHG-0101>INCLUSAO DO LAYOUT INICIAL
000700      *             22/07/1994 - AP<CHG-0157>CAMPOS DE DESCONTO POR
000800      *             FAIXA (SCONTO-1/2/3) INCLUIDOS A PEDIDO DO SETOR DE
000900      *             COMPRAS
001000      *             09/09/1998 - MS<CHG-0232>REVISAO GERAL PARA O ANO
001100      *             2000 - NENHUM CAMPO DE DATA NESTE LAYOUT, SEM
001200      *             IMPACTO
001300      *             04/03/2000 - CL<CHG-0251>VALORES NUMERICOS MANTIDOS
001400      *             EM IMAGEM DE CARACTERE PARA DISTINGUIR BRANCO DE
001500      *             ZERO
001600      ******************************************************************
001700      *-----------------------------------------------------------------
001800      * REGISTRO PADRAO INTERNO DE PRODUTO DO LISTINO.
001900      * USADO NO MESTRE (LISTINO-MASTER / LISTINO-AGGIORNATO) E NOS
002000      * ARQUIVOS NORMALIZADOS DE FORNECEDOR (*-NORM). OS CAMPOS
002100      * NUMERICOS FICAM EM IMAGEM DE CARACTERE (BRANCO = NAO
002200      * INFORMADO); SO SAO CONVERTIDOS PARA NUMERICO NO MOMENTO DO
002300      * CALCULO (VIDE LSTP0910).
002400      *-----------------------------------------------------------------
002500       01  REG-LISTINO.
002600           05  CODICE                       PIC X(15).
002700           05  CODICE-FORNITORE             PIC X(15).
002800           05  CODICE-EAN                   PIC X(13).
002900           05  DESCRIZIONE                  PIC X(40).
003000           05  UNITA-MISURA                 PIC X(05).
003100           05  QTA-PER-UM                   PIC X(05).
003200           05  PREZZO-LISTINO               PIC X(11).
003300           05  SCONTO-1                     PIC X(07).
003400           05  SCONTO-2                     PIC X(07).
003500           05  SCONTO-3                     PIC X(07).
003600           05  FILLER                       PIC X(05).
