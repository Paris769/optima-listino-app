000100      ******************************************************************
000200      * Author: A. PEREIRA
000300      * Date: 05/06/1995
000400      * Purpose: LAYOUT DO EXTRATO DE OFERTAS PROMOCIONAIS (OFFERTE)
000500      * Alteracoes: 05/06/1995 - AP<CHG-0172>INCLUSAO DO LAYOUT INICIAL
000600      *             09/09/1998 - MS<CHG-0232>REVISAO GERAL PARA O ANO
000700      *             2000 - NENHUM CAMPO DE DATA NESTE LAYOUT, SEM
000800      *             IMPACTO
000900      ******************************************************************
001000      *-----------------------------------------------------------------
001100      * REGISTRO DE OFERTA GERADO A PARTIR DO LISTINO ATUALIZADO.
001200      * OFR-SCONTO-OFFERTA E OFR-PREZZO-PROMO FICAM EM BRANCO QUANDO
001300      * O PRECO DE LISTA ESTIVER AUSENTE OU NAO FOR NUMERICO.
001400      *-----------------------------------------------------------------
001500       01  REG-OFERTA.
001600           05  OFR-CODICE                   PIC X(15).
001700           05  OFR-DESCRIZIONE              PIC X(40).
001800           05  OFR-PREZZO-LISTINO           PIC X(11).
001900           05  OFR-SCONTO-OFFERTA           PIC X(11).
002000           05  OFR-PREZZO-PROMO             PIC X(11).
002100           05  FILLER                       PIC X(12).
