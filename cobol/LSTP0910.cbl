000100      ******************************************************************
000200      * Author: A. PEREIRA
000300      * Installation: MERCADO CENTRAL S/A
000400      * Purpose: CONVERSAO DE VALOR MONETARIO EM IMAGEM DE CARACTERE
000500      *          (VIRGULA OU PONTO DECIMAL) PARA NUMERICO COM SINAL
000600      * Alteracoes: 12/08/1992 - AP<CHG-0118>ROTINA INICIAL, CHAMADA
000700      *             PELO GERADOR DE OFERTAS (LSTP0700)
000800      *             03/02/1994 - AP<CHG-0151>ACEITA SINAL NEGATIVO NA
000900      *             PRIMEIRA POSICAO DO CAMPO
001000      *             21/11/1997 - MS<CHG-0209>PASSA A ACEITAR PONTO
001100      *             COMO SEPARADOR DECIMAL, ALEM DA VIRGULA, PARA OS
001200      *             ARQUIVOS DO FORNECEDOR XYZ
001300      *             09/09/1998 - MS<CHG-0233>REVISAO GERAL PARA O ANO
001400      *             2000 - NENHUM CAMPO DE DATA NESTA ROTINA, SEM
001500      *             IMPACTO
001600      *             14/05/2001 - CL<CHG-0271>CORRIGIDA CONVERSAO QUANDO
001700      *             A PARTE DECIMAL VEM COM UM SO DIGITO (EX: "10,5"
001800      *             PASSA A VALER 10,50 E NAO MAIS 10,05)
001900      *             20/11/2001 - CL<CHG-0279>RETIRADO O TESTE PRELIMINAR
002000      *             DE CARACTERES VALIDOS - A VALIDACAO DO CAMPO PASSA A
002100      *             SER FEITA INTEGRALMENTE PELOS TESTES NUMERIC JA
002200      *             EXISTENTES NA ROTINA P400-MONTA-NUMERO
002300      *             05/03/2002 - CL<CHG-0290>LOCALIZACAO DA VIRGULA OU
002400      *             PONTO DECIMAL PASSA A SER FEITA POR PERFORM DE
002500      *             PARAGRAFO COM O INCREMENTO DA POSICAO DENTRO DO
002600      *             PROPRIO PARAGRAFO
002700      ******************************************************************
002800      *-----------------------------------------------------------------
002900      * IDENTIFICATION DIVISION.
003000      *-----------------------------------------------------------------
003100       IDENTIFICATION DIVISION.
003200       PROGRAM-ID.    LSTP0910.
003300       AUTHOR.        A. PEREIRA.
003400       INSTALLATION.  MERCADO CENTRAL S/A.
003500       DATE-WRITTEN.  12/08/1992.
003600       DATE-COMPILED.
003700       SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
003800      *-----------------------------------------------------------------
003900      * RECEBE UM CAMPO ALFANUMERICO COM A IMAGEM DE UM VALOR MONETARIO
004000      * (VIRGULA OU PONTO COMO SEPARADOR DECIMAL, SINAL OPCIONAL NA
004100      * PRIMEIRA POSICAO) E DEVOLVE O VALOR CONVERTIDO PARA NUMERICO
004200      * COM SINAL, MAIS UM CODIGO DE RETORNO:
004300      *   LKS-RETORNO = 0 - CONVERTIDO COM SUCESSO
004400      *   LKS-RETORNO = 1 - CAMPO EM BRANCO (NAO INFORMADO)
004500      *   LKS-RETORNO = 2 - CAMPO NAO NUMERICO (CONVERSAO INVALIDA)
004600      *-----------------------------------------------------------------
004700       DATA DIVISION.
004800      *-----------------------------------------------------------------
004900       WORKING-STORAGE SECTION.
005000      *
005100       01  WS-VALOR-TRAB                    PIC X(11) VALUE SPACES.
005200       01  WS-VALOR-TAB REDEFINES WS-VALOR-TRAB.
005300           05  WS-VALOR-POS                 PIC X(01) OCCURS 11 TIMES.
005400      *
005500       77  WS-POS                           PIC 9(02) COMP.
005600       77  WS-POS-SEP                       PIC 9(02) COMP VALUE ZERO.
005700       77  WS-TAM-CAMPO                     PIC 9(02) COMP VALUE 11.
005800      *
005900       77  WS-SINAL                         PIC X(01) VALUE "+".
006000           88  WS-SINAL-NEGATIVO            VALUE "-".
006100      *
006200       01  WS-PARTE-INTEIRA-CAR             PIC X(07) VALUE ZEROS.
006300       01  WS-PARTE-INTEIRA-NUM REDEFINES WS-PARTE-INTEIRA-CAR
006400                                            PIC 9(07).
006500      *
006600       01  WS-PARTE-DECIMAL-GRP             PIC X(02) VALUE "00".
006700       01  WS-PARTE-DECIMAL-NUM REDEFINES WS-PARTE-DECIMAL-GRP
006800                                            PIC 9(02).
006900      *
007000       77  WS-VALOR-NUM-SEM-SINAL           PIC 9(07)V99 VALUE ZERO.
007100      *
007200       77  WS-FLAG-INVALIDO                 PIC X(01) VALUE SPACES.
007300           88  FLAG-CAMPO-INVALIDO          VALUE "S".
007400      *-----------------------------------------------------------------
007500       LINKAGE SECTION.
007600      *-----------------------------------------------------------------
007700       01  LKS-PARAMETRO.
007800           05  LKS-VALOR-CAR                PIC X(11).
007900           05  LKS-VALOR-NUM                PIC S9(7)V99.
008000           05  LKS-RETORNO                  PIC 9(01).
008100      *-----------------------------------------------------------------
008200      * PROCEDURE DIVISION.
008300      *-----------------------------------------------------------------
008400       PROCEDURE DIVISION USING LKS-PARAMETRO.
008500      *
008600       P000-PRINCIPAL.
008700      *
008800           PERFORM P100-INICIALIZA      THRU P100-FIM.
008900      *
009000           IF LKS-VALOR-CAR EQUAL SPACES THEN
009100               MOVE 1                       TO LKS-RETORNO
009200               MOVE ZERO                    TO LKS-VALOR-NUM
009300           ELSE
009400               PERFORM P200-SEPARA-SINAL     THRU P200-FIM
009500               PERFORM P300-LOCALIZA-VIRGULA THRU P300-FIM
009600               PERFORM P400-MONTA-NUMERO     THRU P400-FIM
009700               IF FLAG-CAMPO-INVALIDO THEN
009800                   MOVE 2                   TO LKS-RETORNO
009900                   MOVE ZERO                TO LKS-VALOR-NUM
010000               ELSE
010100                   MOVE 0                   TO LKS-RETORNO
010200               END-IF
010300           END-IF.
010400      *
010500           GOBACK.
010600      *
010700       P100-INICIALIZA.
010800      *
010900           MOVE LKS-VALOR-CAR               TO WS-VALOR-TRAB.
011000           MOVE SPACES                      TO WS-FLAG-INVALIDO.
011100           MOVE ZEROS                       TO WS-PARTE-INTEIRA-CAR.
011200           MOVE "00"                        TO WS-PARTE-DECIMAL-GRP.
011300           MOVE "+"                         TO WS-SINAL.
011400           MOVE ZERO                        TO WS-POS-SEP.
011500      *
011600       P100-FIM.
011700      *
011800       P200-SEPARA-SINAL.
011900      *
012000           IF WS-VALOR-POS(1) EQUAL "-" THEN
012100               MOVE "-"                     TO WS-SINAL
012200               MOVE SPACES                  TO WS-VALOR-POS(1)
012300           END-IF.
012400      *
012500       P200-FIM.
012600      *
012700       P300-LOCALIZA-VIRGULA.
012800      *
012900           MOVE 1                           TO WS-POS.
013000           PERFORM P310-TESTA-POSICAO
013100                   UNTIL WS-POS > WS-TAM-CAMPO.
013200      *
013300       P300-FIM.
013400      *
013500       P310-TESTA-POSICAO.
013600      *
013700           IF WS-VALOR-POS(WS-POS) EQUAL "," OR
013800              WS-VALOR-POS(WS-POS) EQUAL "." THEN
013900               MOVE WS-POS                  TO WS-POS-SEP
014000           END-IF.
014100      *
014200           ADD 1                            TO WS-POS.
014300      *
014400       P310-FIM.
014500      *
014600       P400-MONTA-NUMERO.
014700      *
014800           IF WS-POS-SEP EQUAL ZERO THEN
014900      *        *=== CAMPO SEM PARTE DECIMAL INFORMADA ===*
015000               IF WS-VALOR-TRAB IS NUMERIC THEN
015100                   MOVE WS-VALOR-TRAB       TO WS-PARTE-INTEIRA-NUM
015200               ELSE
015300                   SET FLAG-CAMPO-INVALIDO  TO TRUE
015400               END-IF
015500           ELSE
015600               IF WS-POS-SEP EQUAL 1 THEN
015700                   SET FLAG-CAMPO-INVALIDO  TO TRUE
015800               ELSE
015900                   IF WS-VALOR-TRAB(1:WS-POS-SEP - 1) IS NUMERIC THEN
016000                       MOVE WS-VALOR-TRAB(1:WS-POS-SEP - 1)
016100                                            TO WS-PARTE-INTEIRA-NUM
016200                   ELSE
016300                       SET FLAG-CAMPO-INVALIDO  TO TRUE
016400                   END-IF
016500               END-IF
016600      *
016700               MOVE "00"                    TO WS-PARTE-DECIMAL-GRP
016800               IF (WS-POS-SEP + 1) <= WS-TAM-CAMPO THEN
016900                   MOVE WS-VALOR-POS(WS-POS-SEP + 1)
017000                                        TO WS-PARTE-DECIMAL-GRP(1:1)
017100               END-IF
017200               IF (WS-POS-SEP + 2) <= WS-TAM-CAMPO THEN
017300                   MOVE WS-VALOR-POS(WS-POS-SEP + 2)
017400                                        TO WS-PARTE-DECIMAL-GRP(2:1)
017500               END-IF
017600               IF WS-PARTE-DECIMAL-GRP IS NOT NUMERIC THEN
017700                   SET FLAG-CAMPO-INVALIDO  TO TRUE
017800               END-IF
017900           END-IF.
018000      *
018100           IF NOT FLAG-CAMPO-INVALIDO THEN
018200               COMPUTE WS-VALOR-NUM-SEM-SINAL ROUNDED =
018300                       WS-PARTE-INTEIRA-NUM +
018400                       (WS-PARTE-DECIMAL-NUM / 100)
018500               IF WS-SINAL-NEGATIVO THEN
018600                   COMPUTE LKS-VALOR-NUM = ZERO - WS-VALOR-NUM-SEM-SINAL
018700               ELSE
018800                   MOVE WS-VALOR-NUM-SEM-SINAL  TO LKS-VALOR-NUM
018900               END-IF
019000           END-IF.
019100      *
019200       P400-FIM.
019300      *
019400       END PROGRAM LSTP0910.
