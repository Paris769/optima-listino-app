000100      ******************************************************************
000200      * Author: A. PEREIRA
000300      * Installation: MERCADO CENTRAL S/A
000400      * Purpose: MOTOR DE ATUALIZACAO DO LISTINO DE PRECOS (LISTINO-
000500      *          UPDATE) - CARREGA O MESTRE EM MEMORIA, APLICA OS TRES
000600      *          ARQUIVOS NORMALIZADOS DE FORNECEDOR (ESSEBIDUE, XYZ E
000700      *          RELATORIO-TEXTO), NESSA ORDEM, E REGRAVA O MESTRE
000800      *          ATUALIZADO UMA UNICA VEZ AO FINAL
000900      * Alteracoes: 02/02/1993 - AP<CHG-0123>ROTINA INICIAL, CHAMADA
001000      *             PELO JOB BATCH DO LISTINO (LSTP0000)
001100      *             11/10/1995 - AP<CHG-0178>CASAMENTO PASSA A SER
001200      *             FEITO PELA ROTINA LSTP0310
001300      *             30/01/1997 - MS<CHG-0195>ATUALIZACAO SELETIVA: SO
001400      *             SOBREESCREVE CAMPO DO MESTRE QUANDO O FORNECEDOR
001500      *             TRAZ VALOR INFORMADO (NAO EM BRANCO)
001600      *             09/09/1998 - MS<CHG-0235>REVISAO GERAL PARA O ANO
001700      *             2000 - NENHUM CAMPO DE DATA NESTA ROTINA, SEM
001800      *             IMPACTO
001900      *             02/06/2000 - CL<CHG-0256>TABELA DO MESTRE AMPLIADA
002000      *             PARA 5000 LINHAS
002100      *             15/09/2000 - CL<CHG-0261>ROTINA PASSA A APLICAR OS
002200      *             TRES ARQUIVOS NORMALIZADOS DE FORNECEDOR (ANTES UM
002300      *             SO, ESCOLHIDO PELO CHAMADOR) NUMA SO EXECUCAO,
002400      *             CONTRA A MESMA TABELA EM MEMORIA, DEVOLVENDO
002500      *             SUBTOTAL POR ARQUIVO ALEM DO TOTAL GERAL
002600      *             03/11/2000 - CL<CHG-0266>CORRIGIDA A CONTAGEM DE
002700      *             ATUALIZADAS: SO CONTA COMO ATUALIZADA A LINHA EM QUE
002800      *             ALGUM CAMPO REALMENTE MUDOU DE VALOR (ANTES, BASTAVA
002900      *             O FORNECEDOR REENVIAR O MESMO VALOR JA GRAVADO PARA
003000      *             A LINHA SER CONTADA); INCLUIDO TAMBEM O CAMPO CODICE
003100      *             NA ATUALIZACAO SELETIVA, QUE TINHA FICADO DE FORA
003200      *             20/11/2001 - CL<CHG-0276>RETIRADO O MNEMONICO C01 DO
003300      *             JOB (ESTA ROTINA NAO IMPRIME NADA) E O TESTE DE
003400      *             BRANCO PASSA A SER FEITO POR COMPARACAO DIRETA COM
003500      *             SPACES
003600      *             05/03/2002 - CL<CHG-0288>REGRAVACAO DA TABELA DO
003700      *             MESTRE ATUALIZADO PASSA A SER FEITA POR PERFORM DE
003800      *             PARAGRAFO COM O INCREMENTO DO INDICE DENTRO DO
003900      *             PROPRIO PARAGRAFO
004000      ******************************************************************
004100      *-----------------------------------------------------------------
004200      * IDENTIFICATION DIVISION.
004300      *-----------------------------------------------------------------
004400       IDENTIFICATION DIVISION.
004500       PROGRAM-ID.    LSTP0300.
004600       AUTHOR.        A. PEREIRA.
004700       INSTALLATION.  MERCADO CENTRAL S/A.
004800       DATE-WRITTEN.  02/02/1993.
004900       DATE-COMPILED.
005000       SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
005100      *-----------------------------------------------------------------
005200      * LE O LISTINO-MASTER PARA UMA TABELA EM MEMORIA; EM SEGUIDA
005300      * PERCORRE, NESTA ORDEM, OS ARQUIVOS NORMALIZADOS DO FORNECEDOR
005400      * ESSEBIDUE, DO FORNECEDOR XYZ E DO RELATORIO-TEXTO GENERICO,
005500      * CHAMANDO LSTP0310 PARA CADA LINHA (CASAMENTO POR CODICE,
005600      * CODICE-FORNITORE OU CODICE-EAN) E ATUALIZANDO OU INCLUINDO NA
005700      * TABELA. AO FINAL DOS TRES ARQUIVOS, REGRAVA O LISTINO-
005800      * AGGIORNATO UMA UNICA VEZ. DEVOLVE PELA LINKAGE O TOTAL GERAL DE
005900      * LINHAS ATUALIZADAS E INCLUIDAS, O TOTAL DE LINHAS DO MESTRE, E
006000      * O SUBTOTAL DE ATUALIZADAS/INCLUIDAS PARA CADA UM DOS TRES
006100      * ARQUIVOS DE FORNECEDOR.
006200      *-----------------------------------------------------------------
006300       ENVIRONMENT DIVISION.
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600           SELECT LISTINO-MASTER ASSIGN TO LISTMST
006700               ORGANIZATION IS LINE SEQUENTIAL
006800               FILE STATUS IS WS-FS-MASTER.
006900      *
007000           SELECT FORNITORE-ESSEBIDUE-NORM ASSIGN TO FORNEBDN
007100               ORGANIZATION IS LINE SEQUENTIAL
007200               FILE STATUS IS WS-FS-FORN-EBD.
007300      *
007400           SELECT FORNITORE-XYZ-NORM ASSIGN TO FORNXYZN
007500               ORGANIZATION IS LINE SEQUENTIAL
007600               FILE STATUS IS WS-FS-FORN-XYZ.
007700      *
007800           SELECT FORNITORE-TEXT-NORM ASSIGN TO FORNTXTN
007900               ORGANIZATION IS LINE SEQUENTIAL
008000               FILE STATUS IS WS-FS-FORN-TXT.
008100      *
008200           SELECT LISTINO-AGGIORNATO ASSIGN TO LISTATU
008300               ORGANIZATION IS LINE SEQUENTIAL
008400               FILE STATUS IS WS-FS-ATUAL.
008500      *-----------------------------------------------------------------
008600       DATA DIVISION.
008700      *-----------------------------------------------------------------
008800       FILE SECTION.
008900      *
009000       FD  LISTINO-MASTER
009100           LABEL RECORDS ARE STANDARD
009200           RECORD CONTAINS 130 CHARACTERS.
009300       01  FD-REG-MASTER                    PIC X(130).
009400      *
009500       FD  FORNITORE-ESSEBIDUE-NORM
009600           LABEL RECORDS ARE STANDARD
009700           RECORD CONTAINS 130 CHARACTERS.
009800       01  FD-REG-FORN-EBD                  PIC X(130).
009900      *
010000       FD  FORNITORE-XYZ-NORM
010100           LABEL RECORDS ARE STANDARD
010200           RECORD CONTAINS 130 CHARACTERS.
010300       01  FD-REG-FORN-XYZ                  PIC X(130).
010400      *
010500       FD  FORNITORE-TEXT-NORM
010600           LABEL RECORDS ARE STANDARD
010700           RECORD CONTAINS 130 CHARACTERS.
010800       01  FD-REG-FORN-TXT                  PIC X(130).
010900      *
011000       FD  LISTINO-AGGIORNATO
011100           LABEL RECORDS ARE STANDARD
011200           RECORD CONTAINS 130 CHARACTERS.
011300       01  FD-REG-ATUALIZADO                PIC X(130).
011400      *-----------------------------------------------------------------
011500       WORKING-STORAGE SECTION.
011600      *
011700       77  WS-FS-MASTER                     PIC X(02) VALUE "00".
011800           88  WS-FS-MASTER-OK              VALUE "00".
011900           88  WS-FS-MASTER-FIM             VALUE "10".
012000      *
012100       77  WS-FS-FORN-EBD                   PIC X(02) VALUE "00".
012200           88  WS-FS-FORN-EBD-OK            VALUE "00".
012300           88  WS-FS-FORN-EBD-FIM           VALUE "10".
012400      *
012500       77  WS-FS-FORN-XYZ                   PIC X(02) VALUE "00".
012600           88  WS-FS-FORN-XYZ-OK            VALUE "00".
012700           88  WS-FS-FORN-XYZ-FIM           VALUE "10".
012800      *
012900       77  WS-FS-FORN-TXT                   PIC X(02) VALUE "00".
013000           88  WS-FS-FORN-TXT-OK            VALUE "00".
013100           88  WS-FS-FORN-TXT-FIM           VALUE "10".
013200      *
013300       77  WS-FS-ATUAL                      PIC X(02) VALUE "00".
013400           88  WS-FS-ATUAL-OK                VALUE "00".
013500      *
013600       77  WS-QTD-LINHAS                    PIC 9(05) COMP VALUE ZERO.
013700       77  WS-QTD-ATUALIZADAS               PIC 9(05) COMP VALUE ZERO.
013800       77  WS-QTD-INSERIDAS                 PIC 9(05) COMP VALUE ZERO.
013900       77  WS-QTD-ATU-ARQ                   PIC 9(05) COMP VALUE ZERO.
014000       77  WS-QTD-INS-ARQ                   PIC 9(05) COMP VALUE ZERO.
014100       77  WS-IX-ATU                        PIC 9(05) COMP.
014200      *
014300       77  WS-FLAG-ALTEROU                  PIC X(01) VALUE "N".
014400           88  WS-CAMPO-ALTEROU             VALUE "S".
014500      *
014600      * SUBTOTAL DE ATUALIZADAS/INCLUIDAS POR ARQUIVO DE FORNECEDOR
014700       77  WS-SUB-EBD-ATU                   PIC 9(05) COMP VALUE ZERO.
014800       77  WS-SUB-EBD-INS                   PIC 9(05) COMP VALUE ZERO.
014900       77  WS-SUB-XYZ-ATU                   PIC 9(05) COMP VALUE ZERO.
015000       77  WS-SUB-XYZ-INS                   PIC 9(05) COMP VALUE ZERO.
015100       77  WS-SUB-TXT-ATU                   PIC 9(05) COMP VALUE ZERO.
015200       77  WS-SUB-TXT-INS                   PIC 9(05) COMP VALUE ZERO.
015300      *
015400       01  WS-TABELA-LISTINO.
015500           05  WS-LINHA OCCURS 5000 TIMES.
015600               10  WS-TAB-REG               PIC X(130).
015700               10  WS-TAB-REG-RED REDEFINES WS-TAB-REG.
015800                   15  WS-TAB-CODICE            PIC X(15).
015900                   15  WS-TAB-CODICE-FORNITORE  PIC X(15).
016000                   15  WS-TAB-CODICE-EAN        PIC X(13).
016100                   15  WS-TAB-DESCRIZIONE       PIC X(40).
016200                   15  WS-TAB-UNITA-MISURA      PIC X(05).
016300                   15  WS-TAB-QTA-PER-UM        PIC X(05).
016400                   15  WS-TAB-PREZZO-LISTINO    PIC X(11).
016500                   15  WS-TAB-SCONTO-1          PIC X(07).
016600                   15  WS-TAB-SCONTO-2          PIC X(07).
016700                   15  WS-TAB-SCONTO-3          PIC X(07).
016800      *
016900      * AREA DE TRABALHO NO LAYOUT PADRAO - COPIBUQUE DA LOJA
017000       COPY LSTREG.
017100      *
017200       01  WS-REG-LISTINO-IMG REDEFINES REG-LISTINO.
017300           05  WS-RLI-POS                   PIC X(01)
017400                                             OCCURS 130 TIMES.
017500      *
017600       01  WS-RESULTADO-MATCH.
017700           05  WS-IND-ENCONTRADO            PIC 9(05) COMP VALUE ZERO.
017800           05  WS-TIPO-REGISTRO             PIC X(01).
017900               88  WS-ATUALIZA              VALUE "A".
018000               88  WS-INSERE                VALUE "I".
018100           05  WS-TIPO-REGISTRO-IMG REDEFINES WS-TIPO-REGISTRO
018200                                            PIC X(01).
018300      *-----------------------------------------------------------------
018400       LINKAGE SECTION.
018500      *-----------------------------------------------------------------
018600       01  LK-COM-AREA.
018700           05  LK-CONTADORES.
018800               10  LK-QTD-ATUALIZADAS       PIC 9(05) COMP.
018900               10  LK-QTD-INSERIDAS         PIC 9(05) COMP.
019000               10  LK-QTD-TOTAL             PIC 9(05) COMP.
019100           05  LK-SUBTOTAIS.
019200               10  LK-SUB-EBD-ATU           PIC 9(05) COMP.
019300               10  LK-SUB-EBD-INS           PIC 9(05) COMP.
019400               10  LK-SUB-XYZ-ATU           PIC 9(05) COMP.
019500               10  LK-SUB-XYZ-INS           PIC 9(05) COMP.
019600               10  LK-SUB-TXT-ATU           PIC 9(05) COMP.
019700               10  LK-SUB-TXT-INS           PIC 9(05) COMP.
019800      *-----------------------------------------------------------------
019900      * PROCEDURE DIVISION.
020000      *-----------------------------------------------------------------
020100       PROCEDURE DIVISION USING LK-COM-AREA.
020200      *
020300       P000-PRINCIPAL.
020400      *
020500           PERFORM P100-ABRE-ARQUIVOS      THRU P100-FIM.
020600           PERFORM P200-CARREGA-MESTRE     THRU P200-FIM.
020700           PERFORM P300-APLICA-FORNECEDORES THRU P300-FIM.
020800           PERFORM P800-GRAVA-MESTRE       THRU P800-FIM.
020900           PERFORM P900-ENCERRA-ARQUIVOS   THRU P900-FIM.
021000      *
021100           MOVE WS-QTD-ATUALIZADAS          TO LK-QTD-ATUALIZADAS.
021200           MOVE WS-QTD-INSERIDAS            TO LK-QTD-INSERIDAS.
021300           MOVE WS-QTD-LINHAS               TO LK-QTD-TOTAL.
021400           MOVE WS-SUB-EBD-ATU               TO LK-SUB-EBD-ATU.
021500           MOVE WS-SUB-EBD-INS               TO LK-SUB-EBD-INS.
021600           MOVE WS-SUB-XYZ-ATU               TO LK-SUB-XYZ-ATU.
021700           MOVE WS-SUB-XYZ-INS               TO LK-SUB-XYZ-INS.
021800           MOVE WS-SUB-TXT-ATU               TO LK-SUB-TXT-ATU.
021900           MOVE WS-SUB-TXT-INS               TO LK-SUB-TXT-INS.
022000      *
022100           GOBACK.
022200      *
022300       P100-ABRE-ARQUIVOS.
022400      *
022500           OPEN INPUT  LISTINO-MASTER.
022600           OPEN INPUT  FORNITORE-ESSEBIDUE-NORM.
022700           OPEN INPUT  FORNITORE-XYZ-NORM.
022800           OPEN INPUT  FORNITORE-TEXT-NORM.
022900           OPEN OUTPUT LISTINO-AGGIORNATO.
023000      *
023100       P100-FIM.
023200      *
023300      * ----------------------------------------------------------------
023400      * CARGA DO LISTINO MESTRE PARA A TABELA EM MEMORIA
023500      * ----------------------------------------------------------------
023600       P200-CARREGA-MESTRE.
023700      *
023800           MOVE ZERO                        TO WS-QTD-LINHAS.
023900           READ LISTINO-MASTER INTO FD-REG-MASTER
024000               AT END SET WS-FS-MASTER-FIM TO TRUE
024100           END-READ.
024200      *
024300           PERFORM P210-CARREGA-LINHA
024400                   UNTIL WS-FS-MASTER-FIM.
024500      *
024600       P200-FIM.
024700      *
024800       P210-CARREGA-LINHA.
024900      *
025000           ADD 1                            TO WS-QTD-LINHAS.
025100           MOVE FD-REG-MASTER
025200                        TO WS-TAB-REG(WS-QTD-LINHAS).
025300      *
025400           READ LISTINO-MASTER INTO FD-REG-MASTER
025500               AT END SET WS-FS-MASTER-FIM TO TRUE
025600           END-READ.
025700      *
025800       P210-FIM.
025900      *
026000      * ----------------------------------------------------------------
026100      * APLICACAO, EM SEQUENCIA, DOS TRES ARQUIVOS NORMALIZADOS DE
026200      * FORNECEDOR CONTRA A MESMA TABELA EM MEMORIA DO LISTINO
026300      * ----------------------------------------------------------------
026400       P300-APLICA-FORNECEDORES.
026500      *
026600           PERFORM P310-APLICA-ESSEBIDUE    THRU P310-FIM.
026700           PERFORM P320-APLICA-XYZ          THRU P320-FIM.
026800           PERFORM P330-APLICA-TEXTO        THRU P330-FIM.
026900      *
027000       P300-FIM.
027100      *
027200       P310-APLICA-ESSEBIDUE.
027300      *
027400           MOVE ZERO                        TO WS-QTD-ATU-ARQ.
027500           MOVE ZERO                        TO WS-QTD-INS-ARQ.
027600      *
027700           READ FORNITORE-ESSEBIDUE-NORM INTO FD-REG-FORN-EBD
027800               AT END SET WS-FS-FORN-EBD-FIM TO TRUE
027900           END-READ.
028000      *
028100           PERFORM P311-CLASSIFICA-EBD
028200                   UNTIL WS-FS-FORN-EBD-FIM.
028300      *
028400           MOVE WS-QTD-ATU-ARQ              TO WS-SUB-EBD-ATU.
028500           MOVE WS-QTD-INS-ARQ              TO WS-SUB-EBD-INS.
028600           ADD WS-QTD-ATU-ARQ               TO WS-QTD-ATUALIZADAS.
028700           ADD WS-QTD-INS-ARQ               TO WS-QTD-INSERIDAS.
028800      *
028900       P310-FIM.
029000      *
029100       P311-CLASSIFICA-EBD.
029200      *
029300           MOVE FD-REG-FORN-EBD             TO REG-LISTINO.
029400           PERFORM P340-CLASSIFICA-REGISTRO THRU P340-FIM.
029500      *
029600           READ FORNITORE-ESSEBIDUE-NORM INTO FD-REG-FORN-EBD
029700               AT END SET WS-FS-FORN-EBD-FIM TO TRUE
029800           END-READ.
029900      *
030000       P311-FIM.
030100      *
030200       P320-APLICA-XYZ.
030300      *
030400           MOVE ZERO                        TO WS-QTD-ATU-ARQ.
030500           MOVE ZERO                        TO WS-QTD-INS-ARQ.
030600      *
030700           READ FORNITORE-XYZ-NORM INTO FD-REG-FORN-XYZ
030800               AT END SET WS-FS-FORN-XYZ-FIM TO TRUE
030900           END-READ.
031000      *
031100           PERFORM P321-CLASSIFICA-XYZ
031200                   UNTIL WS-FS-FORN-XYZ-FIM.
031300      *
031400           MOVE WS-QTD-ATU-ARQ              TO WS-SUB-XYZ-ATU.
031500           MOVE WS-QTD-INS-ARQ              TO WS-SUB-XYZ-INS.
031600           ADD WS-QTD-ATU-ARQ               TO WS-QTD-ATUALIZADAS.
031700           ADD WS-QTD-INS-ARQ               TO WS-QTD-INSERIDAS.
031800      *
031900       P320-FIM.
032000      *
032100       P321-CLASSIFICA-XYZ.
032200      *
032300           MOVE FD-REG-FORN-XYZ             TO REG-LISTINO.
032400           PERFORM P340-CLASSIFICA-REGISTRO THRU P340-FIM.
032500      *
032600           READ FORNITORE-XYZ-NORM INTO FD-REG-FORN-XYZ
032700               AT END SET WS-FS-FORN-XYZ-FIM TO TRUE
032800           END-READ.
032900      *
033000       P321-FIM.
033100      *
033200       P330-APLICA-TEXTO.
033300      *
033400           MOVE ZERO                        TO WS-QTD-ATU-ARQ.
033500           MOVE ZERO                        TO WS-QTD-INS-ARQ.
033600      *
033700           READ FORNITORE-TEXT-NORM INTO FD-REG-FORN-TXT
033800               AT END SET WS-FS-FORN-TXT-FIM TO TRUE
033900           END-READ.
034000      *
034100           PERFORM P331-CLASSIFICA-TXT
034200                   UNTIL WS-FS-FORN-TXT-FIM.
034300      *
034400           MOVE WS-QTD-ATU-ARQ              TO WS-SUB-TXT-ATU.
034500           MOVE WS-QTD-INS-ARQ              TO WS-SUB-TXT-INS.
034600           ADD WS-QTD-ATU-ARQ               TO WS-QTD-ATUALIZADAS.
034700           ADD WS-QTD-INS-ARQ               TO WS-QTD-INSERIDAS.
034800      *
034900       P330-FIM.
035000      *
035100       P331-CLASSIFICA-TXT.
035200      *
035300           MOVE FD-REG-FORN-TXT             TO REG-LISTINO.
035400           PERFORM P340-CLASSIFICA-REGISTRO THRU P340-FIM.
035500      *
035600           READ FORNITORE-TEXT-NORM INTO FD-REG-FORN-TXT
035700               AT END SET WS-FS-FORN-TXT-FIM TO TRUE
035800           END-READ.
035900      *
036000       P331-FIM.
036100      *
036200      * ----------------------------------------------------------------
036300      * CASAMENTO DE UM REGISTRO DE FORNECEDOR (EM REG-LISTINO) CONTRA
036400      * A TABELA DO MESTRE, COMUM AOS TRES ARQUIVOS DE FORNECEDOR
036500      * ----------------------------------------------------------------
036600       P340-CLASSIFICA-REGISTRO.
036700      *
036800           CALL "LSTP0310" USING WS-QTD-LINHAS WS-TABELA-LISTINO
036900                                 REG-LISTINO WS-RESULTADO-MATCH
037000           END-CALL.
037100      *
037200           IF WS-ATUALIZA THEN
037300               PERFORM P350-ATUALIZA-CAMPOS THRU P350-FIM
037400               IF WS-CAMPO-ALTEROU THEN
037500                   ADD 1                    TO WS-QTD-ATU-ARQ
037600               END-IF
037700           ELSE
037800               PERFORM P360-INSERE-REGISTRO THRU P360-FIM
037900               ADD 1                        TO WS-QTD-INS-ARQ
038000           END-IF.
038100      *
038200       P340-FIM.
038300      *
038400      * ----------------------------------------------------------------
038500      * ATUALIZACAO SELETIVA: SO SOBREESCREVE O CAMPO DO MESTRE QUANDO O
038600      * REGISTRO DO FORNECEDOR TRAZ VALOR INFORMADO (NAO EM BRANCO) E
038700      * ESSE VALOR DIFERE DO QUE JA ESTA NA TABELA DO MESTRE; A LINHA SO
038800      * CONTA COMO ATUALIZADA QUANDO PELO MENOS UM CAMPO REALMENTE MUDOU
038900      * ----------------------------------------------------------------
039000       P350-ATUALIZA-CAMPOS.
039100      *
039200           MOVE WS-IND-ENCONTRADO           TO WS-IX-ATU.
039300           MOVE "N"                         TO WS-FLAG-ALTEROU.
039400      *
039500           IF CODICE NOT = SPACES
039600              AND CODICE NOT = WS-TAB-CODICE(WS-IX-ATU) THEN
039700               MOVE CODICE
039800                        TO WS-TAB-CODICE(WS-IX-ATU)
039900               SET WS-CAMPO-ALTEROU         TO TRUE
040000           END-IF.
040100      *
040200           IF DESCRIZIONE NOT = SPACES
040300              AND DESCRIZIONE NOT = WS-TAB-DESCRIZIONE(WS-IX-ATU) THEN
040400               MOVE DESCRIZIONE
040500                        TO WS-TAB-DESCRIZIONE(WS-IX-ATU)
040600               SET WS-CAMPO-ALTEROU         TO TRUE
040700           END-IF.
040800      *
040900           IF UNITA-MISURA NOT = SPACES
041000              AND UNITA-MISURA NOT = WS-TAB-UNITA-MISURA(WS-IX-ATU) THEN
041100               MOVE UNITA-MISURA
041200                        TO WS-TAB-UNITA-MISURA(WS-IX-ATU)
041300               SET WS-CAMPO-ALTEROU         TO TRUE
041400           END-IF.
041500      *
041600           IF QTA-PER-UM NOT = SPACES
041700              AND QTA-PER-UM NOT = WS-TAB-QTA-PER-UM(WS-IX-ATU) THEN
041800               MOVE QTA-PER-UM
041900                        TO WS-TAB-QTA-PER-UM(WS-IX-ATU)
042000               SET WS-CAMPO-ALTEROU         TO TRUE
042100           END-IF.
042200      *
042300           IF PREZZO-LISTINO NOT = SPACES
042400              AND PREZZO-LISTINO NOT = WS-TAB-PREZZO-LISTINO(WS-IX-ATU)
042500                                                                   THEN
042600               MOVE PREZZO-LISTINO
042700                        TO WS-TAB-PREZZO-LISTINO(WS-IX-ATU)
042800               SET WS-CAMPO-ALTEROU         TO TRUE
042900           END-IF.
043000      *
043100           IF SCONTO-1 NOT = SPACES
043200              AND SCONTO-1 NOT = WS-TAB-SCONTO-1(WS-IX-ATU) THEN
043300               MOVE SCONTO-1
043400                        TO WS-TAB-SCONTO-1(WS-IX-ATU)
043500               SET WS-CAMPO-ALTEROU         TO TRUE
043600           END-IF.
043700      *
043800           IF SCONTO-2 NOT = SPACES
043900              AND SCONTO-2 NOT = WS-TAB-SCONTO-2(WS-IX-ATU) THEN
044000               MOVE SCONTO-2
044100                        TO WS-TAB-SCONTO-2(WS-IX-ATU)
044200               SET WS-CAMPO-ALTEROU         TO TRUE
044300           END-IF.
044400      *
044500           IF SCONTO-3 NOT = SPACES
044600              AND SCONTO-3 NOT = WS-TAB-SCONTO-3(WS-IX-ATU) THEN
044700               MOVE SCONTO-3
044800                        TO WS-TAB-SCONTO-3(WS-IX-ATU)
044900               SET WS-CAMPO-ALTEROU         TO TRUE
045000           END-IF.
045100      *
045200           IF CODICE-FORNITORE NOT = SPACES
045300              AND CODICE-FORNITORE NOT =
045400                             WS-TAB-CODICE-FORNITORE(WS-IX-ATU) THEN
045500               MOVE CODICE-FORNITORE
045600                        TO WS-TAB-CODICE-FORNITORE(WS-IX-ATU)
045700               SET WS-CAMPO-ALTEROU         TO TRUE
045800           END-IF.
045900      *
046000           IF CODICE-EAN NOT = SPACES
046100              AND CODICE-EAN NOT = WS-TAB-CODICE-EAN(WS-IX-ATU) THEN
046200               MOVE CODICE-EAN
046300                        TO WS-TAB-CODICE-EAN(WS-IX-ATU)
046400               SET WS-CAMPO-ALTEROU         TO TRUE
046500           END-IF.
046600      *
046700       P350-FIM.
046800      *
046900      * ----------------------------------------------------------------
047000      * INCLUSAO DE LINHA NOVA NO FIM DA TABELA DO MESTRE
047100      * ----------------------------------------------------------------
047200       P360-INSERE-REGISTRO.
047300      *
047400           ADD 1                            TO WS-QTD-LINHAS.
047500           MOVE REG-LISTINO
047600                        TO WS-TAB-REG(WS-QTD-LINHAS).
047700      *
047800       P360-FIM.
047900      *
048000      * ----------------------------------------------------------------
048100      * GRAVACAO DO LISTINO-AGGIORNATO A PARTIR DA TABELA EM MEMORIA
048200      * ----------------------------------------------------------------
048300       P800-GRAVA-MESTRE.
048400      *
048500           MOVE 1                           TO WS-IX-ATU.
048600           PERFORM P810-GRAVA-LINHA
048700                   UNTIL WS-IX-ATU > WS-QTD-LINHAS.
048800      *
048900       P800-FIM.
049000      *
049100       P810-GRAVA-LINHA.
049200      *
049300           MOVE WS-TAB-REG(WS-IX-ATU)       TO FD-REG-ATUALIZADO.
049400           WRITE FD-REG-ATUALIZADO.
049500           ADD 1                            TO WS-IX-ATU.
049600      *
049700       P810-FIM.
049800      *
049900       P900-ENCERRA-ARQUIVOS.
050000      *
050100           CLOSE LISTINO-MASTER.
050200           CLOSE FORNITORE-ESSEBIDUE-NORM.
050300           CLOSE FORNITORE-XYZ-NORM.
050400           CLOSE FORNITORE-TEXT-NORM.
050500           CLOSE LISTINO-AGGIORNATO.
050600      *
050700       P900-FIM.
050800      *
050900       END PROGRAM LSTP0300.
