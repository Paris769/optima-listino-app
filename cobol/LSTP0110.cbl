000100      ******************************************************************
000200      * Author: A. PEREIRA
000300      * Installation: MERCADO CENTRAL S/A
000400      * Purpose: ADAPTADOR DO ARQUIVO DE PRECOS DO FORNECEDOR ESSEBIDUE
000500      *          - NORMALIZA AS COLUNAS NATIVAS DO FORNECEDOR PARA O
000600      *          LAYOUT PADRAO INTERNO DO LISTINO
000700      * Alteracoes: 12/11/1996 - AP<CHG-0183>ROTINA INICIAL, CHAMADA
000800      *             PELO JOB BATCH DO LISTINO (LSTP0000)
000900      *             03/03/1997 - MS<CHG-0197>SEPARACAO DE CAMPOS PASSA
001000      *             A SER FEITA PELA ROTINA COMPARTILHADA LSTP0131
001100      *             09/09/1998 - MS<CHG-0237>REVISAO GERAL PARA O ANO
001200      *             2000 - NENHUM CAMPO DE DATA NESTA ROTINA, SEM
001300      *             IMPACTO
001400      *             20/11/2001 - CL<CHG-0281>TESTE DE LINHA EM BRANCO NO
001500      *             ARQUIVO DE ENTRADA PASSA A SER FEITO POR COMPARACAO
001600      *             DIRETA COM SPACES
001700      *             05/03/2002 - CL<CHG-0284>VARREDURA DAS 10 COLUNAS DO
001800      *             MAPA PASSA A SER FEITA POR PERFORM DE PARAGRAFO COM
001900      *             O INCREMENTO DO INDICE DENTRO DO PROPRIO PARAGRAFO
002000      ******************************************************************
002100      *-----------------------------------------------------------------
002200      * IDENTIFICATION DIVISION.
002300      *-----------------------------------------------------------------
002400       IDENTIFICATION DIVISION.
002500       PROGRAM-ID.    LSTP0110.
002600       AUTHOR.        A. PEREIRA.
002700       INSTALLATION.  MERCADO CENTRAL S/A.
002800       DATE-WRITTEN.  12/11/1996.
002900       DATE-COMPILED.
003000       SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
003100      *-----------------------------------------------------------------
003200      * A PRIMEIRA LINHA NAO EM BRANCO DO ARQUIVO DO FORNECEDOR E O
003300      * CABECALHO (NOMES DAS COLUNAS SEPARADOS POR 2 OU MAIS BRANCOS);
003400      * AS LINHAS SEGUINTES SAO OS DADOS, NA MESMA DIVISAO DE CAMPOS.
003500      * MAPA DE COLUNAS ESSEBIDUE -> CAMPO INTERNO:
003600      *    CODICE                          -> CODICE
003700      *    COD.FORNITORE / CODICE FORNITORE -> CODICE-FORNITORE
003800      *    DESCRIZIONE                     -> DESCRIZIONE
003900      *    UM                              -> UNITA-MISURA
004000      *    QUANTITA                        -> QTA-PER-UM
004100      *    PREZZO / LISTINO                -> PREZZO-LISTINO
004200      *    SCONTO1 / SCONTO2 / SCONTO3     -> SCONTO-1/2/3
004300      *    EAN / BARCODE                   -> CODICE-EAN
004400      * UMA COLUNA MAPEADA AUSENTE NO ARQUIVO GERA CAMPO INTERNO EM
004500      * BRANCO (NUNCA ERRO).
004600      *-----------------------------------------------------------------
004700       ENVIRONMENT DIVISION.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT FORNITORE-ESSEBIDUE ASSIGN TO FORNEBD
005100               ORGANIZATION IS LINE SEQUENTIAL
005200               FILE STATUS IS WS-FS-ENTRADA.
005300      *
005400           SELECT FORNITORE-ESSEBIDUE-NORM ASSIGN TO FORNEBDN
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               FILE STATUS IS WS-FS-SAIDA.
005700      *-----------------------------------------------------------------
005800       DATA DIVISION.
005900      *-----------------------------------------------------------------
006000       FILE SECTION.
006100      *
006200       FD  FORNITORE-ESSEBIDUE
006300           LABEL RECORDS ARE STANDARD
006400           RECORD CONTAINS 200 CHARACTERS.
006500       01  FD-LINHA-ESSEBIDUE                PIC X(200).
006600      *
006700       FD  FORNITORE-ESSEBIDUE-NORM
006800           LABEL RECORDS ARE STANDARD
006900           RECORD CONTAINS 130 CHARACTERS.
007000       01  FD-REG-NORMALIZADO                PIC X(130).
007100      *-----------------------------------------------------------------
007200       WORKING-STORAGE SECTION.
007300      *
007400       77  WS-FS-ENTRADA                    PIC X(02) VALUE "00".
007500           88  WS-FS-ENTRADA-OK              VALUE "00".
007600           88  WS-FS-ENTRADA-FIM             VALUE "10".
007700      *
007800       77  WS-FS-SAIDA                      PIC X(02) VALUE "00".
007900           88  WS-FS-SAIDA-OK                 VALUE "00".
008000      *
008100       77  WS-QTD-LIDAS                     PIC 9(05) COMP VALUE ZERO.
008200       77  WS-QTD-GRAVADAS                  PIC 9(05) COMP VALUE ZERO.
008300       77  WS-IND-COL                       PIC 9(02) COMP.
008400      *
008500       77  WS-FLAG-PRIMEIRA-LINHA           PIC X(01) VALUE "S".
008600           88  WS-E-CABECALHO                VALUE "S".
008700      *
008800      * AREA DE TRABALHO NO LAYOUT PADRAO - COPIBUQUE DA LOJA
008900       COPY LSTREG.
009000      *
009100       01  WS-REG-LISTINO-IMG REDEFINES REG-LISTINO.
009200           05  WS-RLI-POS                   PIC X(01)
009300                                             OCCURS 130 TIMES.
009400      *
009500      * AREA PASSADA PARA A ROTINA COMPARTILHADA DE SEPARACAO DE CAMPOS
009600       01  WS-TOKENIZA.
009700           05  WS-TOK-LINHA                 PIC X(200).
009800           05  WS-TOK-QTD                   PIC 9(02) COMP.
009900           05  WS-TOK-TAB.
010000               10  WS-TOKEN                 PIC X(20)
010100                                             OCCURS 10 TIMES.
010200      *
010300       01  WS-TOK-TAB-IMG REDEFINES WS-TOK-TAB PIC X(200).
010400      *
010500       77  WS-FLAG-PRIMEIRA-LINHA-IMG REDEFINES WS-FLAG-PRIMEIRA-LINHA
010600                                            PIC X(01).
010700      *
010800      * MAPA DE POSICAO DE COLUNA -> CAMPO INTERNO, MONTADO A PARTIR
010900      * DO CABECALHO LIDO (00 = COLUNA NAO UTILIZADA PELO LISTINO)
011000       01  WS-MAPA-COLUNAS.
011100           05  WS-MAPA-CAMPO OCCURS 10 TIMES PIC X(02) VALUE "00".
011200               88  WS-MAPA-E-CODICE              VALUE "01".
011300               88  WS-MAPA-E-COD-FORNITORE       VALUE "02".
011400               88  WS-MAPA-E-DESCRIZIONE         VALUE "03".
011500               88  WS-MAPA-E-UNITA-MISURA        VALUE "04".
011600               88  WS-MAPA-E-QTA-PER-UM          VALUE "05".
011700               88  WS-MAPA-E-PREZZO-LISTINO      VALUE "06".
011800               88  WS-MAPA-E-SCONTO-1            VALUE "07".
011900               88  WS-MAPA-E-SCONTO-2            VALUE "08".
012000               88  WS-MAPA-E-SCONTO-3            VALUE "09".
012100               88  WS-MAPA-E-CODICE-EAN          VALUE "10".
012200      *-----------------------------------------------------------------
012300      * PROCEDURE DIVISION.
012400      *-----------------------------------------------------------------
012500       PROCEDURE DIVISION.
012600      *
012700       P000-PRINCIPAL.
012800      *
012900           PERFORM P100-ABRE-ARQUIVOS     THRU P100-FIM.
013000           PERFORM P200-PROCESSA-ARQUIVO  THRU P200-FIM.
013100           PERFORM P900-ENCERRA-ARQUIVOS  THRU P900-FIM.
013200      *
013300           STOP RUN.
013400      *
013500       P100-ABRE-ARQUIVOS.
013600      *
013700           OPEN INPUT  FORNITORE-ESSEBIDUE.
013800           OPEN OUTPUT FORNITORE-ESSEBIDUE-NORM.
013900      *
014000       P100-FIM.
014100      *
014200       P200-PROCESSA-ARQUIVO.
014300      *
014400           READ FORNITORE-ESSEBIDUE INTO FD-LINHA-ESSEBIDUE
014500               AT END SET WS-FS-ENTRADA-FIM TO TRUE
014600           END-READ.
014700      *
014800           PERFORM P210-TRATA-LINHA
014900                   UNTIL WS-FS-ENTRADA-FIM.
015000      *
015100       P200-FIM.
015200      *
015300       P210-TRATA-LINHA.
015400      *
015500           IF FD-LINHA-ESSEBIDUE NOT = SPACES THEN
015600               MOVE FD-LINHA-ESSEBIDUE      TO WS-TOK-LINHA
015700               CALL "LSTP0131" USING WS-TOKENIZA
015800               END-CALL
015900               IF WS-E-CABECALHO THEN
016000                   PERFORM P300-MAPEIA-CABECALHO THRU P300-FIM
016100                   MOVE "N"                 TO WS-FLAG-PRIMEIRA-LINHA
016200               ELSE
016300                   ADD 1                    TO WS-QTD-LIDAS
016400                   PERFORM P400-MONTA-REGISTRO THRU P400-FIM
016500                   ADD 1                    TO WS-QTD-GRAVADAS
016600               END-IF
016700           END-IF.
016800      *
016900           READ FORNITORE-ESSEBIDUE INTO FD-LINHA-ESSEBIDUE
017000               AT END SET WS-FS-ENTRADA-FIM TO TRUE
017100           END-READ.
017200      *
017300       P210-FIM.
017400      *
017500      * ----------------------------------------------------------------
017600      * RECONHECE OS NOMES DE COLUNA DO CABECALHO E GUARDA, PARA CADA
017700      * POSICAO DE COLUNA, QUAL CAMPO INTERNO ELA ALIMENTA
017800      * ----------------------------------------------------------------
017900       P300-MAPEIA-CABECALHO.
018000      *
018100           MOVE 1                           TO WS-IND-COL.
018200           PERFORM P310-MAPEIA-COLUNA
018300                   UNTIL WS-IND-COL > 10.
018400      *
018500       P300-FIM.
018600      *
018700       P310-MAPEIA-COLUNA.
018800      *
018900           EVALUATE TRUE
019000               WHEN WS-TOKEN(WS-IND-COL) EQUAL "CODICE"
019100                   MOVE "01"                TO WS-MAPA-CAMPO(WS-IND-COL)
019200               WHEN WS-TOKEN(WS-IND-COL) EQUAL "COD.FORNITORE"
019300               WHEN WS-TOKEN(WS-IND-COL) EQUAL "CODICE FORNITORE"
019400                   MOVE "02"                TO WS-MAPA-CAMPO(WS-IND-COL)
019500               WHEN WS-TOKEN(WS-IND-COL) EQUAL "DESCRIZIONE"
019600                   MOVE "03"                TO WS-MAPA-CAMPO(WS-IND-COL)
019700               WHEN WS-TOKEN(WS-IND-COL) EQUAL "UM"
019800                   MOVE "04"                TO WS-MAPA-CAMPO(WS-IND-COL)
019900               WHEN WS-TOKEN(WS-IND-COL) EQUAL "QUANTITA"
020000                   MOVE "05"                TO WS-MAPA-CAMPO(WS-IND-COL)
020100               WHEN WS-TOKEN(WS-IND-COL) EQUAL "PREZZO"
020200               WHEN WS-TOKEN(WS-IND-COL) EQUAL "LISTINO"
020300                   MOVE "06"                TO WS-MAPA-CAMPO(WS-IND-COL)
020400               WHEN WS-TOKEN(WS-IND-COL) EQUAL "SCONTO1"
020500                   MOVE "07"                TO WS-MAPA-CAMPO(WS-IND-COL)
020600               WHEN WS-TOKEN(WS-IND-COL) EQUAL "SCONTO2"
020700                   MOVE "08"                TO WS-MAPA-CAMPO(WS-IND-COL)
020800               WHEN WS-TOKEN(WS-IND-COL) EQUAL "SCONTO3"
020900                   MOVE "09"                TO WS-MAPA-CAMPO(WS-IND-COL)
021000               WHEN WS-TOKEN(WS-IND-COL) EQUAL "EAN"
021100               WHEN WS-TOKEN(WS-IND-COL) EQUAL "BARCODE"
021200                   MOVE "10"                TO WS-MAPA-CAMPO(WS-IND-COL)
021300               WHEN OTHER
021400                   MOVE "00"                TO WS-MAPA-CAMPO(WS-IND-COL)
021500           END-EVALUATE.
021600      *
021700           ADD 1                            TO WS-IND-COL.
021800      *
021900       P310-FIM.
022000      *
022100      * ----------------------------------------------------------------
022200      * MONTA O REGISTRO PADRAO A PARTIR DOS CAMPOS DA LINHA DE DADOS,
022300      * SEGUNDO O MAPA DE COLUNAS DO CABECALHO
022400      * ----------------------------------------------------------------
022500       P400-MONTA-REGISTRO.
022600      *
022700           MOVE SPACES                      TO REG-LISTINO.
022800           MOVE 1                           TO WS-IND-COL.
022900      *
023000           PERFORM P410-COPIA-COLUNA
023100                   UNTIL WS-IND-COL > 10.
023200      *
023300           MOVE REG-LISTINO                 TO FD-REG-NORMALIZADO.
023400           WRITE FD-REG-NORMALIZADO.
023500      *
023600       P400-FIM.
023700      *
023800       P410-COPIA-COLUNA.
023900      *
024000           EVALUATE TRUE
024100               WHEN WS-MAPA-E-CODICE(WS-IND-COL)
024200                   MOVE WS-TOKEN(WS-IND-COL) TO CODICE
024300               WHEN WS-MAPA-E-COD-FORNITORE(WS-IND-COL)
024400                   MOVE WS-TOKEN(WS-IND-COL) TO CODICE-FORNITORE
024500               WHEN WS-MAPA-E-DESCRIZIONE(WS-IND-COL)
024600                   MOVE WS-TOKEN(WS-IND-COL) TO DESCRIZIONE
024700               WHEN WS-MAPA-E-UNITA-MISURA(WS-IND-COL)
024800                   MOVE WS-TOKEN(WS-IND-COL) TO UNITA-MISURA
024900               WHEN WS-MAPA-E-QTA-PER-UM(WS-IND-COL)
025000                   MOVE WS-TOKEN(WS-IND-COL) TO QTA-PER-UM
025100               WHEN WS-MAPA-E-PREZZO-LISTINO(WS-IND-COL)
025200                   MOVE WS-TOKEN(WS-IND-COL) TO PREZZO-LISTINO
025300               WHEN WS-MAPA-E-SCONTO-1(WS-IND-COL)
025400                   MOVE WS-TOKEN(WS-IND-COL) TO SCONTO-1
025500               WHEN WS-MAPA-E-SCONTO-2(WS-IND-COL)
025600                   MOVE WS-TOKEN(WS-IND-COL) TO SCONTO-2
025700               WHEN WS-MAPA-E-SCONTO-3(WS-IND-COL)
025800                   MOVE WS-TOKEN(WS-IND-COL) TO SCONTO-3
025900               WHEN WS-MAPA-E-CODICE-EAN(WS-IND-COL)
026000                   MOVE WS-TOKEN(WS-IND-COL) TO CODICE-EAN
026100               WHEN OTHER
026200                   CONTINUE
026300           END-EVALUATE.
026400      *
026500           ADD 1                            TO WS-IND-COL.
026600      *
026700       P410-FIM.
026800      *
026900       P900-ENCERRA-ARQUIVOS.
027000      *
027100           CLOSE FORNITORE-ESSEBIDUE.
027200           CLOSE FORNITORE-ESSEBIDUE-NORM.
027300      *
027400       P900-FIM.
027500      *
027600       END PROGRAM LSTP0110.
