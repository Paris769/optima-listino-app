000100      ******************************************************************
000200      * Author: A. PEREIRA
000300      * Installation: MERCADO CENTRAL S/A
000400      * Purpose: ADAPTADOR DO ARQUIVO DE PRECOS DO FORNECEDOR XYZ -
000500      *          NORMALIZA AS COLUNAS NATIVAS DO FORNECEDOR PARA O
000600      *          LAYOUT PADRAO INTERNO DO LISTINO
000700      * Alteracoes: 12/11/1996 - AP<CHG-0185>ROTINA INICIAL, CHAMADA
000800      *             PELO JOB BATCH DO LISTINO (LSTP0000)
000900      *             03/03/1997 - MS<CHG-0198>SEPARACAO DE CAMPOS PASSA
001000      *             A SER FEITA PELA ROTINA COMPARTILHADA LSTP0131
001100      *             09/09/1998 - MS<CHG-0238>REVISAO GERAL PARA O ANO
001200      *             2000 - NENHUM CAMPO DE DATA NESTA ROTINA, SEM
001300      *             IMPACTO
001400      *             20/11/2001 - CL<CHG-0282>TESTE DE LINHA EM BRANCO NO
001500      *             ARQUIVO DE ENTRADA PASSA A SER FEITO POR COMPARACAO
001600      *             DIRETA COM SPACES
001700      *             05/03/2002 - CL<CHG-0285>VARREDURA DAS 10 COLUNAS DO
001800      *             MAPA PASSA A SER FEITA POR PERFORM DE PARAGRAFO COM
001900      *             O INCREMENTO DO INDICE DENTRO DO PROPRIO PARAGRAFO
002000      ******************************************************************
002100      *-----------------------------------------------------------------
002200      * IDENTIFICATION DIVISION.
002300      *-----------------------------------------------------------------
002400       IDENTIFICATION DIVISION.
002500       PROGRAM-ID.    LSTP0120.
002600       AUTHOR.        A. PEREIRA.
002700       INSTALLATION.  MERCADO CENTRAL S/A.
002800       DATE-WRITTEN.  12/11/1996.
002900       DATE-COMPILED.
003000       SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
003100      *-----------------------------------------------------------------
003200      * A PRIMEIRA LINHA NAO EM BRANCO DO ARQUIVO DO FORNECEDOR E O
003300      * CABECALHO (NOMES DAS COLUNAS SEPARADOS POR 2 OU MAIS BRANCOS);
003400      * AS LINHAS SEGUINTES SAO OS DADOS, NA MESMA DIVISAO DE CAMPOS.
003500      * MAPA DE COLUNAS XYZ -> CAMPO INTERNO:
003600      *    CODICE                          -> CODICE
003700      *    CODICEFOR                       -> CODICE-FORNITORE
003800      *    DESCRIZIONE                     -> DESCRIZIONE
003900      *    PREZZOLISTINO                   -> PREZZO-LISTINO
004000      *    UM                              -> UNITA-MISURA
004100      *    QUANTITAUM                      -> QTA-PER-UM
004200      *    SCONTO1 / SCONTO2 / SCONTO3     -> SCONTO-1/2/3
004300      *    EAN                             -> CODICE-EAN
004400      * UMA COLUNA MAPEADA AUSENTE NO ARQUIVO GERA CAMPO INTERNO EM
004500      * BRANCO (NUNCA ERRO).
004600      *-----------------------------------------------------------------
004700       ENVIRONMENT DIVISION.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT FORNITORE-XYZ    ASSIGN TO FORNXYZ
005100               ORGANIZATION IS LINE SEQUENTIAL
005200               FILE STATUS IS WS-FS-ENTRADA.
005300      *
005400           SELECT FORNITORE-XYZ-NORM ASSIGN TO FORNXYZN
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               FILE STATUS IS WS-FS-SAIDA.
005700      *-----------------------------------------------------------------
005800       DATA DIVISION.
005900      *-----------------------------------------------------------------
006000       FILE SECTION.
006100      *
006200       FD  FORNITORE-XYZ
006300           LABEL RECORDS ARE STANDARD
006400           RECORD CONTAINS 200 CHARACTERS.
006500       01  FD-LINHA-XYZ                      PIC X(200).
006600      *
006700       FD  FORNITORE-XYZ-NORM
006800           LABEL RECORDS ARE STANDARD
006900           RECORD CONTAINS 130 CHARACTERS.
007000       01  FD-REG-NORMALIZADO                PIC X(130).
007100      *-----------------------------------------------------------------
007200       WORKING-STORAGE SECTION.
007300      *
007400       77  WS-FS-ENTRADA                    PIC X(02) VALUE "00".
007500           88  WS-FS-ENTRADA-OK              VALUE "00".
007600           88  WS-FS-ENTRADA-FIM             VALUE "10".
007700      *
007800       77  WS-FS-SAIDA                      PIC X(02) VALUE "00".
007900           88  WS-FS-SAIDA-OK                 VALUE "00".
008000      *
008100       77  WS-QTD-LIDAS                     PIC 9(05) COMP VALUE ZERO.
008200       77  WS-QTD-GRAVADAS                  PIC 9(05) COMP VALUE ZERO.
008300       77  WS-IND-COL                       PIC 9(02) COMP.
008400      *
008500       77  WS-FLAG-PRIMEIRA-LINHA           PIC X(01) VALUE "S".
008600           88  WS-E-CABECALHO                VALUE "S".
008700      *
008800      * AREA DE TRABALHO NO LAYOUT PADRAO - COPIBUQUE DA LOJA
008900       COPY LSTREG.
009000      *
009100       01  WS-REG-LISTINO-IMG REDEFINES REG-LISTINO.
009200           05  WS-RLI-POS                   PIC X(01)
009300                                             OCCURS 130 TIMES.
009400      *
009500      * AREA PASSADA PARA A ROTINA COMPARTILHADA DE SEPARACAO DE CAMPOS
009600       01  WS-TOKENIZA.
009700           05  WS-TOK-LINHA                 PIC X(200).
009800           05  WS-TOK-QTD                   PIC 9(02) COMP.
009900           05  WS-TOK-TAB.
010000               10  WS-TOKEN                 PIC X(20)
010100                                             OCCURS 10 TIMES.
010200      *
010300       01  WS-TOK-TAB-IMG REDEFINES WS-TOK-TAB PIC X(200).
010400      *
010500       77  WS-FLAG-PRIMEIRA-LINHA-IMG REDEFINES WS-FLAG-PRIMEIRA-LINHA
010600                                            PIC X(01).
010700      *
010800      * MAPA DE POSICAO DE COLUNA -> CAMPO INTERNO, MONTADO A PARTIR
010900      * DO CABECALHO LIDO (00 = COLUNA NAO UTILIZADA PELO LISTINO)
011000       01  WS-MAPA-COLUNAS.
011100           05  WS-MAPA-CAMPO OCCURS 10 TIMES PIC X(02) VALUE "00".
011200               88  WS-MAPA-E-CODICE              VALUE "01".
011300               88  WS-MAPA-E-COD-FORNITORE       VALUE "02".
011400               88  WS-MAPA-E-DESCRIZIONE         VALUE "03".
011500               88  WS-MAPA-E-PREZZO-LISTINO      VALUE "04".
011600               88  WS-MAPA-E-UNITA-MISURA        VALUE "05".
011700               88  WS-MAPA-E-QTA-PER-UM          VALUE "06".
011800               88  WS-MAPA-E-SCONTO-1            VALUE "07".
011900               88  WS-MAPA-E-SCONTO-2            VALUE "08".
012000               88  WS-MAPA-E-SCONTO-3            VALUE "09".
012100               88  WS-MAPA-E-CODICE-EAN          VALUE "10".
012200      *-----------------------------------------------------------------
012300      * PROCEDURE DIVISION.
012400      *-----------------------------------------------------------------
012500       PROCEDURE DIVISION.
012600      *
012700       P000-PRINCIPAL.
012800      *
012900           PERFORM P100-ABRE-ARQUIVOS     THRU P100-FIM.
013000           PERFORM P200-PROCESSA-ARQUIVO  THRU P200-FIM.
013100           PERFORM P900-ENCERRA-ARQUIVOS  THRU P900-FIM.
013200      *
013300           STOP RUN.
013400      *
013500       P100-ABRE-ARQUIVOS.
013600      *
013700           OPEN INPUT  FORNITORE-XYZ.
013800           OPEN OUTPUT FORNITORE-XYZ-NORM.
013900      *
014000       P100-FIM.
014100      *
014200       P200-PROCESSA-ARQUIVO.
014300      *
014400           READ FORNITORE-XYZ INTO FD-LINHA-XYZ
014500               AT END SET WS-FS-ENTRADA-FIM TO TRUE
014600           END-READ.
014700      *
014800           PERFORM P210-TRATA-LINHA
014900                   UNTIL WS-FS-ENTRADA-FIM.
015000      *
015100       P200-FIM.
015200      *
015300       P210-TRATA-LINHA.
015400      *
015500           IF FD-LINHA-XYZ NOT = SPACES THEN
015600               MOVE FD-LINHA-XYZ            TO WS-TOK-LINHA
015700               CALL "LSTP0131" USING WS-TOKENIZA
015800               END-CALL
015900               IF WS-E-CABECALHO THEN
016000                   PERFORM P300-MAPEIA-CABECALHO THRU P300-FIM
016100                   MOVE "N"                 TO WS-FLAG-PRIMEIRA-LINHA
016200               ELSE
016300                   ADD 1                    TO WS-QTD-LIDAS
016400                   PERFORM P400-MONTA-REGISTRO THRU P400-FIM
016500                   ADD 1                    TO WS-QTD-GRAVADAS
016600               END-IF
016700           END-IF.
016800      *
016900           READ FORNITORE-XYZ INTO FD-LINHA-XYZ
017000               AT END SET WS-FS-ENTRADA-FIM TO TRUE
017100           END-READ.
017200      *
017300       P210-FIM.
017400      *
017500      * ----------------------------------------------------------------
017600      * RECONHECE OS NOMES DE COLUNA DO CABECALHO E GUARDA, PARA CADA
017700      * POSICAO DE COLUNA, QUAL CAMPO INTERNO ELA ALIMENTA
017800      * ----------------------------------------------------------------
017900       P300-MAPEIA-CABECALHO.
018000      *
018100           MOVE 1                           TO WS-IND-COL.
018200           PERFORM P310-MAPEIA-COLUNA
018300                   UNTIL WS-IND-COL > 10.
018400      *
018500       P300-FIM.
018600      *
018700       P310-MAPEIA-COLUNA.
018800      *
018900           EVALUATE TRUE
019000               WHEN WS-TOKEN(WS-IND-COL) EQUAL "CODICE"
019100                   MOVE "01"                TO WS-MAPA-CAMPO(WS-IND-COL)
019200               WHEN WS-TOKEN(WS-IND-COL) EQUAL "CODICEFOR"
019300                   MOVE "02"                TO WS-MAPA-CAMPO(WS-IND-COL)
019400               WHEN WS-TOKEN(WS-IND-COL) EQUAL "DESCRIZIONE"
019500                   MOVE "03"                TO WS-MAPA-CAMPO(WS-IND-COL)
019600               WHEN WS-TOKEN(WS-IND-COL) EQUAL "PREZZOLISTINO"
019700                   MOVE "04"                TO WS-MAPA-CAMPO(WS-IND-COL)
019800               WHEN WS-TOKEN(WS-IND-COL) EQUAL "UM"
019900                   MOVE "05"                TO WS-MAPA-CAMPO(WS-IND-COL)
020000               WHEN WS-TOKEN(WS-IND-COL) EQUAL "QUANTITAUM"
020100                   MOVE "06"                TO WS-MAPA-CAMPO(WS-IND-COL)
020200               WHEN WS-TOKEN(WS-IND-COL) EQUAL "SCONTO1"
020300                   MOVE "07"                TO WS-MAPA-CAMPO(WS-IND-COL)
020400               WHEN WS-TOKEN(WS-IND-COL) EQUAL "SCONTO2"
020500                   MOVE "08"                TO WS-MAPA-CAMPO(WS-IND-COL)
020600               WHEN WS-TOKEN(WS-IND-COL) EQUAL "SCONTO3"
020700                   MOVE "09"                TO WS-MAPA-CAMPO(WS-IND-COL)
020800               WHEN WS-TOKEN(WS-IND-COL) EQUAL "EAN"
020900                   MOVE "10"                TO WS-MAPA-CAMPO(WS-IND-COL)
021000               WHEN OTHER
021100                   MOVE "00"                TO WS-MAPA-CAMPO(WS-IND-COL)
021200           END-EVALUATE.
021300      *
021400           ADD 1                            TO WS-IND-COL.
021500      *
021600       P310-FIM.
021700      *
021800      * ----------------------------------------------------------------
021900      * MONTA O REGISTRO PADRAO A PARTIR DOS CAMPOS DA LINHA DE DADOS,
022000      * SEGUNDO O MAPA DE COLUNAS DO CABECALHO
022100      * ----------------------------------------------------------------
022200       P400-MONTA-REGISTRO.
022300      *
022400           MOVE SPACES                      TO REG-LISTINO.
022500           MOVE 1                           TO WS-IND-COL.
022600      *
022700           PERFORM P410-COPIA-COLUNA
022800                   UNTIL WS-IND-COL > 10.
022900      *
023000           MOVE REG-LISTINO                 TO FD-REG-NORMALIZADO.
023100           WRITE FD-REG-NORMALIZADO.
023200      *
023300       P400-FIM.
023400      *
023500       P410-COPIA-COLUNA.
023600      *
023700           EVALUATE TRUE
023800               WHEN WS-MAPA-E-CODICE(WS-IND-COL)
023900                   MOVE WS-TOKEN(WS-IND-COL) TO CODICE
024000               WHEN WS-MAPA-E-COD-FORNITORE(WS-IND-COL)
024100                   MOVE WS-TOKEN(WS-IND-COL) TO CODICE-FORNITORE
024200               WHEN WS-MAPA-E-DESCRIZIONE(WS-IND-COL)
024300                   MOVE WS-TOKEN(WS-IND-COL) TO DESCRIZIONE
024400               WHEN WS-MAPA-E-PREZZO-LISTINO(WS-IND-COL)
024500                   MOVE WS-TOKEN(WS-IND-COL) TO PREZZO-LISTINO
024600               WHEN WS-MAPA-E-UNITA-MISURA(WS-IND-COL)
024700                   MOVE WS-TOKEN(WS-IND-COL) TO UNITA-MISURA
024800               WHEN WS-MAPA-E-QTA-PER-UM(WS-IND-COL)
024900                   MOVE WS-TOKEN(WS-IND-COL) TO QTA-PER-UM
025000               WHEN WS-MAPA-E-SCONTO-1(WS-IND-COL)
025100                   MOVE WS-TOKEN(WS-IND-COL) TO SCONTO-1
025200               WHEN WS-MAPA-E-SCONTO-2(WS-IND-COL)
025300                   MOVE WS-TOKEN(WS-IND-COL) TO SCONTO-2
025400               WHEN WS-MAPA-E-SCONTO-3(WS-IND-COL)
025500                   MOVE WS-TOKEN(WS-IND-COL) TO SCONTO-3
025600               WHEN WS-MAPA-E-CODICE-EAN(WS-IND-COL)
025700                   MOVE WS-TOKEN(WS-IND-COL) TO CODICE-EAN
025800               WHEN OTHER
025900                   CONTINUE
026000           END-EVALUATE.
026100      *
026200           ADD 1                            TO WS-IND-COL.
026300      *
026400       P410-FIM.
026500      *
026600       P900-ENCERRA-ARQUIVOS.
026700      *
026800           CLOSE FORNITORE-XYZ.
026900           CLOSE FORNITORE-XYZ-NORM.
027000      *
027100       P900-FIM.
027200      *
027300       END PROGRAM LSTP0120.
