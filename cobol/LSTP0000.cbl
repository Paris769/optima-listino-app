000100      ******************************************************************
000200      * Author: A. PEREIRA
000300      * Installation: MERCADO CENTRAL S/A
000400      * Purpose: JOB BATCH PRINCIPAL DO LISTINO DE PRECOS - ENCADEIA OS
000500      *          ADAPTADORES DE FORNECEDOR, O MOTOR DE ATUALIZACAO DO
000600      *          LISTINO E O GERADOR DE OFERTAS, E IMPRIME O RELATORIO
000700      *          DE CONTROLE DO PROCESSAMENTO
000800      * Alteracoes: 02/02/1993 - AP<CHG-0122>ROTINA INICIAL, SUBSTITUI
000900      *             O MENU INTERATIVO SCMP0000 PELA CADEIA DE CALLS DO
001000      *             PROCESSAMENTO NOTURNO DO LISTINO
001100      *             30/01/1997 - MS<CHG-0194>INCLUIDA IMPRESSAO DE
001200      *             SUBTOTAL POR ARQUIVO DE FORNECEDOR NO RELATORIO DE
001300      *             CONTROLE
001400      *             09/09/1998 - MS<CHG-0234>REVISAO GERAL PARA O ANO
001500      *             2000 - NENHUM CAMPO DE DATA NESTA ROTINA, SEM
001600      *             IMPACTO
001700      *             15/09/2000 - CL<CHG-0262>LSTP0300 PASSA A APLICAR
001800      *             OS TRES ARQUIVOS NORMALIZADOS DE FORNECEDOR NUMA
001900      *             SO CHAMADA; ESTA ROTINA AJUSTADA PARA CHAMAR
002000      *             LSTP0300 UMA UNICA VEZ E RECEBER OS TRES SUBTOTAIS
002100      *             20/11/2001 - CL<CHG-0275>RETIRADA A CHAVE UPSI-0 DO
002200      *             JOB - O SUBTOTAL POR FORNECEDOR PASSA A SER SEMPRE
002300      *             IMPRESSO NO RELATORIO DE CONTROLE
002400      ******************************************************************
002500      *-----------------------------------------------------------------
002600      * IDENTIFICATION DIVISION.
002700      *-----------------------------------------------------------------
002800       IDENTIFICATION DIVISION.
002900       PROGRAM-ID.    LSTP0000.
003000       AUTHOR.        A. PEREIRA.
003100       INSTALLATION.  MERCADO CENTRAL S/A.
003200       DATE-WRITTEN.  02/02/1993.
003300       DATE-COMPILED.
003400       SECURITY.      USO INTERNO - DEPARTAMENTO DE COMPRAS.
003500      *-----------------------------------------------------------------
003600      * SEQUENCIA DO PROCESSAMENTO NOTURNO DO LISTINO DE PRECOS:
003700      *    1) LSTP0110 - NORMALIZA O ARQUIVO DO FORNECEDOR ESSEBIDUE
003800      *    2) LSTP0120 - NORMALIZA O ARQUIVO DO FORNECEDOR XYZ
003900      *    3) LSTP0130 - NORMALIZA O RELATORIO-TEXTO GENERICO
004000      *    4) LSTP0300 - APLICA OS TRES ARQUIVOS NORMALIZADOS CONTRA O
004100      *                  LISTINO-MASTER E GRAVA O LISTINO-AGGIORNATO
004200      *    5) LSTP0700 - GERA O EXTRATO DE OFERTAS A PARTIR DO LISTINO
004300      *                  JA ATUALIZADO
004400      *    6) IMPRIME O RELATORIO DE CONTROLE (TOTAIS E OS SUBTOTAIS
004500      *       POR ARQUIVO DE FORNECEDOR)
004600      *-----------------------------------------------------------------
004700       ENVIRONMENT DIVISION.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT REPORT ASSIGN TO RELLIST
005100               ORGANIZATION IS LINE SEQUENTIAL
005200               FILE STATUS IS WS-FS-REPORT.
005300      *-----------------------------------------------------------------
005400       DATA DIVISION.
005500      *-----------------------------------------------------------------
005600       FILE SECTION.
005700      *
005800       FD  REPORT
005900           LABEL RECORDS ARE STANDARD
006000           RECORD CONTAINS 80 CHARACTERS.
006100       01  FD-LINHA-REPORT                  PIC X(80).
006200      *-----------------------------------------------------------------
006300       WORKING-STORAGE SECTION.
006400      *
006500       77  WS-FS-REPORT                     PIC X(02) VALUE "00".
006600           88  WS-FS-REPORT-OK              VALUE "00".
006700      *
006800      * AREA COMUM TROCADA COM O MOTOR DE ATUALIZACAO (LSTP0300)
006900       01  WS-COM-AREA.
007000           05  WS-CONTADORES.
007100               10  WS-QTD-ATUALIZADAS       PIC 9(05) COMP.
007200               10  WS-QTD-INSERIDAS         PIC 9(05) COMP.
007300               10  WS-QTD-TOTAL             PIC 9(05) COMP.
007400           05  WS-SUBTOTAIS.
007500               10  WS-SUB-EBD-ATU           PIC 9(05) COMP.
007600               10  WS-SUB-EBD-INS           PIC 9(05) COMP.
007700               10  WS-SUB-XYZ-ATU           PIC 9(05) COMP.
007800               10  WS-SUB-XYZ-INS           PIC 9(05) COMP.
007900               10  WS-SUB-TXT-ATU           PIC 9(05) COMP.
008000               10  WS-SUB-TXT-INS           PIC 9(05) COMP.
008100      *
008200       01  WS-COM-AREA-IMG REDEFINES WS-COM-AREA.
008300           05  WS-COM-AREA-POS              PIC X(01)
008400                                             OCCURS 27 TIMES.
008500      *
008600      * LINHAS DO RELATORIO DE CONTROLE
008700       01  WS-LINHA-TOTAL-ATU.
008800           05  FILLER                       PIC X(25)
008900                        VALUE "Totale righe aggiornate: ".
009000           05  WS-LT-ATU                    PIC ZZZZ9.
009100           05  FILLER                       PIC X(50) VALUE SPACES.
009200      *
009300       01  WS-LINHA-TOTAL-INS.
009400           05  FILLER                       PIC X(25)
009500                        VALUE "Totale righe inserite:   ".
009600           05  WS-LT-INS                    PIC ZZZZ9.
009700           05  FILLER                       PIC X(50) VALUE SPACES.
009800      *
009900       01  WS-LINHA-TOTAL-GERAL.
010000           05  FILLER                       PIC X(25)
010100                        VALUE "Totale righe:            ".
010200           05  WS-LT-GERAL                  PIC ZZZZ9.
010300           05  FILLER                       PIC X(50) VALUE SPACES.
010400      *
010500       01  WS-LINHA-TOTAL-GERAL-IMG REDEFINES WS-LINHA-TOTAL-GERAL.
010600           05  WS-LTG-POS                   PIC X(01)
010700                                             OCCURS 80 TIMES.
010800      *
010900       01  WS-LINHA-SUBTOTAL.
011000           05  FILLER                       PIC X(10) VALUE SPACES.
011100           05  WS-LS-FORNECEDOR             PIC X(10) VALUE SPACES.
011200           05  FILLER                       PIC X(01) VALUE SPACES.
011300           05  FILLER                       PIC X(12)
011400                        VALUE "aggiornate: ".
011500           05  WS-LS-ATU                    PIC ZZZZ9.
011600           05  FILLER                       PIC X(03) VALUE SPACES.
011700           05  FILLER                       PIC X(10)
011800                        VALUE "inserite: ".
011900           05  WS-LS-INS                    PIC ZZZZ9.
012000           05  FILLER                       PIC X(19) VALUE SPACES.
012100      *
012200       01  WS-LINHA-SUBTOTAL-IMG REDEFINES WS-LINHA-SUBTOTAL.
012300           05  WS-LS-POS                    PIC X(01)
012400                                             OCCURS 80 TIMES.
012500      *-----------------------------------------------------------------
012600      * PROCEDURE DIVISION.
012700      *-----------------------------------------------------------------
012800       PROCEDURE DIVISION.
012900      *
013000       P000-PRINCIPAL.
013100      *
013200           PERFORM P100-ABRE-ARQUIVOS      THRU P100-FIM.
013300           PERFORM P200-NORMALIZA-FORNEC    THRU P200-FIM.
013400           PERFORM P300-ATUALIZA-LISTINO    THRU P300-FIM.
013500           PERFORM P400-GERA-OFERTAS        THRU P400-FIM.
013600           PERFORM P500-IMPRIME-RELATORIO   THRU P500-FIM.
013700           PERFORM P900-ENCERRA-ARQUIVOS    THRU P900-FIM.
013800      *
013900           STOP RUN.
014000      *
014100       P100-ABRE-ARQUIVOS.
014200      *
014300           MOVE ZERO                        TO WS-COM-AREA-IMG.
014400           OPEN OUTPUT REPORT.
014500      *
014600       P100-FIM.
014700      *
014800      * ----------------------------------------------------------------
014900      * NORMALIZACAO DOS TRES ARQUIVOS NATIVOS DE FORNECEDOR
015000      * ----------------------------------------------------------------
015100       P200-NORMALIZA-FORNEC.
015200      *
015300           CALL "LSTP0110".
015400           CALL "LSTP0120".
015500           CALL "LSTP0130".
015600      *
015700       P200-FIM.
015800      *
015900      * ----------------------------------------------------------------
016000      * MOTOR DE ATUALIZACAO DO LISTINO (OS TRES ARQUIVOS NORMALIZADOS
016100      * SAO APLICADOS PELO LSTP0300 NUMA SO CHAMADA)
016200      * ----------------------------------------------------------------
016300       P300-ATUALIZA-LISTINO.
016400      *
016500           CALL "LSTP0300" USING WS-COM-AREA
016600           END-CALL.
016700      *
016800       P300-FIM.
016900      *
017000       P400-GERA-OFERTAS.
017100      *
017200           CALL "LSTP0700".
017300      *
017400       P400-FIM.
017500      *
017600      * ----------------------------------------------------------------
017700      * IMPRESSAO DO RELATORIO DE CONTROLE DO PROCESSAMENTO
017800      * ----------------------------------------------------------------
017900       P500-IMPRIME-RELATORIO.
018000      *
018100           PERFORM P510-IMPRIME-SUBTOTAIS THRU P510-FIM.
018200      *
018300           MOVE WS-QTD-ATUALIZADAS          TO WS-LT-ATU.
018400           MOVE WS-LINHA-TOTAL-ATU          TO FD-LINHA-REPORT.
018500           WRITE FD-LINHA-REPORT.
018600      *
018700           MOVE WS-QTD-INSERIDAS            TO WS-LT-INS.
018800           MOVE WS-LINHA-TOTAL-INS          TO FD-LINHA-REPORT.
018900           WRITE FD-LINHA-REPORT.
019000      *
019100           MOVE WS-QTD-TOTAL                TO WS-LT-GERAL.
019200           MOVE WS-LINHA-TOTAL-GERAL        TO FD-LINHA-REPORT.
019300           WRITE FD-LINHA-REPORT.
019400      *
019500       P500-FIM.
019600      *
019700       P510-IMPRIME-SUBTOTAIS.
019800      *
019900           MOVE "ESSEBIDUE "                TO WS-LS-FORNECEDOR.
020000           MOVE WS-SUB-EBD-ATU              TO WS-LS-ATU.
020100           MOVE WS-SUB-EBD-INS              TO WS-LS-INS.
020200           MOVE WS-LINHA-SUBTOTAL           TO FD-LINHA-REPORT.
020300           WRITE FD-LINHA-REPORT.
020400      *
020500           MOVE "XYZ       "                TO WS-LS-FORNECEDOR.
020600           MOVE WS-SUB-XYZ-ATU              TO WS-LS-ATU.
020700           MOVE WS-SUB-XYZ-INS              TO WS-LS-INS.
020800           MOVE WS-LINHA-SUBTOTAL           TO FD-LINHA-REPORT.
020900           WRITE FD-LINHA-REPORT.
021000      *
021100           MOVE "REL-TEXTO "                TO WS-LS-FORNECEDOR.
021200           MOVE WS-SUB-TXT-ATU              TO WS-LS-ATU.
021300           MOVE WS-SUB-TXT-INS              TO WS-LS-INS.
021400           MOVE WS-LINHA-SUBTOTAL           TO FD-LINHA-REPORT.
021500           WRITE FD-LINHA-REPORT.
021600      *
021700       P510-FIM.
021800      *
021900       P900-ENCERRA-ARQUIVOS.
022000      *
022100           CLOSE REPORT.
022200      *
022300       P900-FIM.
022400      *
022500       END PROGRAM LSTP0000.
